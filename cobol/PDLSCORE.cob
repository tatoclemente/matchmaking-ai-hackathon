000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLSCORE.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           03 / 09 / 1987.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLSCORE
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 03 / 09 / 1987
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: SUBROTINA QUE CALCULA A PONTUACAO DE UM
001800*                  JOGADOR CANDIDATO CONTRA UM PEDIDO DE PARTIDA,
001900*                  SOMANDO 6 FATORES PONDERADOS MAIS O BONUS DE
002000*                  POSICAO, E MONTA A LISTA DE JUSTIFICATIVAS.
002100*                  CHAMADA UMA VEZ PARA CADA PAR PEDIDO/JOGADOR
002200*                  PELO PDLCAND.
002300*-----------------------------------------------------------------*
002400*    ARQUIVOS.... : NENHUM - SUBROTINA PURA, SEM I/O
002500*-----------------------------------------------------------------*
002600*    MODULOS..... : CHAMA PDLGEO (DISTANCIA) E PDLHORA (HORARIO)
002700*                   CHAMADA POR PDLCAND
002800*-----------------------------------------------------------------*
002900*                            ALTERACOES
003000*-----------------------------------------------------------------*
003100*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
003200*    OBJETIVO...: CRIACAO DA SUBROTINA - FORMULA QUE ANTES ERA
003300*                 FIXA (SO ELO) PASSOU A SOMAR OS 6 FATORES A
003400*                 PEDIDO DA AREA DE PAREAMENTO.
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 08/06/1994  CHAMADO: 0071
003700*    OBJETIVO...: INCLUIDO O BONUS/PENALIDADE DE POSICAO PREFE-
003800*                 RIDA QUANDO O PEDIDO INFORMA DRIVE OU REVES.
003900*-----------------------------------------------------------------*
004000*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
004100*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS
004200*                 E DOS PESOS, SEM MUDANCA NAS FORMULAS.
004300*-----------------------------------------------------------------*
004400*    PROGRAMADOR: M.H.MEDEIROS   DATA: 14/03/2011  CHAMADO: 0233
004500*    OBJETIVO...: INCLUIDO O CONTADOR/TABELA DE DEPURACAO DOS 7
004600*                 COMPONENTES DA FORMULA (UPSI-0), A PEDIDO DA
004700*                 AREA DE PAREAMENTO PARA CONFERIR PESO A PESO.
004800*-----------------------------------------------------------------*
004900*=================================================================*
005000 ENVIRONMENT                             DIVISION.
005100*=================================================================*
005200 CONFIGURATION                           SECTION.
005300*-----------------------------------------------------------------*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
005700     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
005800                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
005900*=================================================================*
006000 DATA                                    DIVISION.
006100*=================================================================*
006200 WORKING-STORAGE                         SECTION.
006300*-----------------------------------------------------------------*
006400 01  FILLER                      PIC X(050)          VALUE
006500         "***** INICIO DA WORKING - PDLSCORE *****".
006600*-----------------------------------------------------------------*
006700*    PESOS DE CADA FATOR (FIXOS PELA AREA DE PAREAMENTO, VIDE
006800*    CHAMADO 0033) - MANTIDOS EM CAMPO PROPRIO, NUNCA LITERAL
006900*    SOLTA NO MEIO DO COMPUTE.
007000*-----------------------------------------------------------------*
007100 01  WRK-PESOS.
007200     05 WRK-PESO-VETOR           PIC 9(001)V9(002) COMP-3 VALUE
007300         0.40.
007400     05 WRK-PESO-ELO             PIC 9(001)V9(002) COMP-3 VALUE
007500         0.20.
007600     05 WRK-PESO-DISTANCIA       PIC 9(001)V9(002) COMP-3 VALUE
007700         0.15.
007800     05 WRK-PESO-HORARIO         PIC 9(001)V9(002) COMP-3 VALUE
007900         0.10.
008000     05 WRK-PESO-ACEITE          PIC 9(001)V9(002) COMP-3 VALUE
008100         0.10.
008200     05 WRK-PESO-ATIVIDADE       PIC 9(001)V9(002) COMP-3 VALUE
008300         0.05.
008400     05 WRK-PESO-BONUS-POSICAO   PIC 9(001)V9(002) COMP-3 VALUE
008500         0.05.
008600     05 FILLER                   PIC X(010)          VALUE SPACES.
008700*-----------------------------------------------------------------*
008800*    OS 7 COMPONENTES DA FORMULA, NA ORDEM EM QUE SAO SOMADOS -
008900*    REDEFINIDOS COMO TABELA PARA O DESPEJO DE DEPURACAO (UPSI-0)
009000*    PERCORRER TODOS DE UMA VEZ SO.
009100*-----------------------------------------------------------------*
009200 01  WRK-COMPONENTES.
009300     05 WRK-COMP-VECTOR          PIC S9(001)V9(004) COMP-3.
009400     05 WRK-COMP-ELO             PIC S9(001)V9(004) COMP-3.
009500     05 WRK-COMP-DISTANCIA       PIC S9(001)V9(004) COMP-3.
009600     05 WRK-COMP-HORARIO         PIC S9(001)V9(004) COMP-3.
009700     05 WRK-COMP-ACEITE          PIC S9(001)V9(004) COMP-3.
009800     05 WRK-COMP-ATIVIDADE       PIC S9(001)V9(004) COMP-3.
009900     05 WRK-COMP-POSICAO         PIC S9(001)V9(004) COMP-3.
010000     05 FILLER                   PIC S9(001)V9(004) COMP-3.
010100 01  WRK-COMPONENTES-R REDEFINES WRK-COMPONENTES.
010200     05 WRK-COMP-TABELA          OCCURS 8 TIMES
010300                                  PIC S9(001)V9(004) COMP-3.
010400*-----------------------------------------------------------------*
010500*    AREA DO FATOR ELO (CENTRO E TOLERANCIA DA FAIXA DO PEDIDO)
010600*-----------------------------------------------------------------*
010700 01  WRK-AREA-ELO.
010800     05 WRK-ELO-CENTER           PIC S9(004)V9(001) COMP-3.
010900     05 WRK-ELO-TOLERANCIA       PIC S9(004)V9(001) COMP-3.
011000     05 WRK-ELO-DIFERENCA        PIC S9(004)V9(001) COMP-3.
011100     05 WRK-ELO-RAZAO            PIC S9(001)V9(004) COMP-3.
011200     05 FILLER                   PIC S9(003)V9(002) COMP-3.
011300 01  WRK-AREA-ELO-R REDEFINES WRK-AREA-ELO.
011400     05 WRK-ELO-TABELA           OCCURS 5 TIMES
011500                                  PIC S9(003)V9(002) COMP-3.
011600*-----------------------------------------------------------------*
011700*    AREA DO FATOR ATIVIDADE
011800*-----------------------------------------------------------------*
011900 01  WRK-AREA-ATIVIDADE.
012000     05 WRK-ATIV-RAZAO           PIC S9(001)V9(004) COMP-3.
012100     05 FILLER                   PIC X(010)          VALUE SPACES.
012200*-----------------------------------------------------------------*
012300*    CONTADORES E PONTEIRO DA MONTAGEM DE JUSTIFICATIVAS
012400*-----------------------------------------------------------------*
012500 01  WRK-CONTROLE-MOTIVOS.
012600     05 WRK-QT-MOTIVOS           PIC 9(002)         COMP.
012700     05 WRK-PONTEIRO-MOTIVOS     PIC 9(003)         COMP.
012800     05 WRK-MOTIVO-TEXTO         PIC X(025).
012900     05 WRK-IX-DISPONIB          PIC 9(002)         COMP.
013000     05 FILLER                   PIC X(010)          VALUE SPACES.
013100*-----------------------------------------------------------------*
013200*    AREA DE CHAMADA DO PDLGEO - LAYOUT IDENTICO AO PARAMETRO
013300*    LINKAGE DO PDLGEO (VER #BOOK DA SUBROTINA).
013400*-----------------------------------------------------------------*
013500 01  WRK-GEO-PARAMETROS.
013600     05 WRK-GEO-LAT1             PIC S9(003)V9(006).
013700     05 WRK-GEO-LON1             PIC S9(003)V9(006).
013800     05 WRK-GEO-LAT2             PIC S9(003)V9(006).
013900     05 WRK-GEO-LON2             PIC S9(003)V9(006).
014000     05 WRK-GEO-DISTANCIA-KM     PIC 9(005)V9(004).
014100     05 FILLER                   PIC X(005)          VALUE SPACES.
014200*-----------------------------------------------------------------*
014300*    AREA DE CHAMADA DO PDLHORA - LAYOUT IDENTICO AO PARAMETRO
014400*    LINKAGE DO PDLHORA.
014500*-----------------------------------------------------------------*
014600 01  WRK-HORA-PARAMETROS.
014700     05 WRK-HORA-MODO            PIC X(001).
014800     05 WRK-HORA-QT-A            PIC 9(001).
014900     05 WRK-HORA-LISTA-A OCCURS 3 TIMES.
015000         10 WRK-HORA-A-INICIO    PIC X(005).
015100         10 WRK-HORA-A-FIM       PIC X(005).
015200     05 WRK-HORA-QT-B            PIC 9(001).
015300     05 WRK-HORA-LISTA-B OCCURS 3 TIMES.
015400         10 WRK-HORA-B-INICIO    PIC X(005).
015500         10 WRK-HORA-B-FIM       PIC X(005).
015600     05 WRK-HORA-REQUERIDO       PIC 9(003).
015700     05 WRK-HORA-INDICE          PIC 9(001)V9(003).
015800     05 FILLER                   PIC X(005)          VALUE SPACES.
015900*-----------------------------------------------------------------*
016000 01  FILLER                      PIC X(050)          VALUE
016100         "***** FIM DA WORKING - PDLSCORE *****".
016200*-----------------------------------------------------------------*
016300 LINKAGE                                 SECTION.
016400*-----------------------------------------------------------------*
016500 01  LK-SCORE-PARAMETROS.
016600*-----------------------------------------------------------------*
016700*    DADOS DO JOGADOR CANDIDATO (JA COM OS DEFAULTS DA BUSCA NO
016800*    MESTRE APLICADOS PELO PDLCAND - ESTA SUBROTINA NAO APLICA
016900*    DEFAULT NENHUM).
017000*-----------------------------------------------------------------*
017100     05 LK-SC-JOGADOR.
017200         10 LK-SC-JOG-ELO             PIC 9(004).
017300         10 LK-SC-JOG-GENERO          PIC X(006).
017400         10 LK-SC-JOG-POS-DRIVE       PIC X(001).
017500         10 LK-SC-JOG-POS-REVES       PIC X(001).
017600         10 LK-SC-JOG-LATITUDE        PIC S9(003)V9(006).
017700         10 LK-SC-JOG-LONGITUDE       PIC S9(003)V9(006).
017800         10 LK-SC-JOG-QTD-DISPONIB    PIC 9(001).
017900         10 LK-SC-JOG-DISPONIB OCCURS 3 TIMES.
018000             15 LK-SC-JOG-DISP-INICIO PIC X(005).
018100             15 LK-SC-JOG-DISP-FIM    PIC X(005).
018200         10 LK-SC-JOG-TAXA-ACEITE     PIC V9(003).
018300         10 LK-SC-JOG-DIAS-INATIVO    PIC 9(003).
018400*-----------------------------------------------------------------*
018500*    DADOS DO PEDIDO (JA ADAPTADO PELO PDLADPT)
018600*-----------------------------------------------------------------*
018700     05 LK-SC-PEDIDO.
018800         10 LK-SC-PED-ELO-MIN         PIC 9(004).
018900         10 LK-SC-PED-ELO-MAX         PIC 9(004).
019000         10 LK-SC-PED-LATITUDE        PIC S9(003)V9(006).
019100         10 LK-SC-PED-LONGITUDE       PIC S9(003)V9(006).
019200         10 LK-SC-PED-HORARIO         PIC X(005).
019300         10 LK-SC-PED-DURACAO         PIC 9(003).
019400         10 LK-SC-PED-POSICAO-PREF    PIC X(008).
019500     05 LK-SC-SIMILARIDADE            PIC 9(001)V9(004).
019600*-----------------------------------------------------------------*
019700*    RESULTADO DEVOLVIDO AO PDLCAND
019800*-----------------------------------------------------------------*
019900     05 LK-SC-RESULTADO.
020000         10 LK-SC-PONTUACAO-TOTAL     PIC V9(003).
020100         10 LK-SC-DISTANCIA-KM        PIC 9(005)V9(002).
020200         10 LK-SC-DIF-ELO             PIC 9(004).
020300         10 LK-SC-MOTIVOS             PIC X(120).
020400     05 LK-SC-RESULTADO-N REDEFINES LK-SC-RESULTADO.
020500         10 LK-SC-PONTUACAO-TOTAL-N   PIC 9(003).
020600         10 LK-SC-DISTANCIA-KM-N      PIC 9(007).
020700         10 LK-SC-DIF-ELO-N           PIC 9(004).
020800         10 FILLER                    PIC X(120).
020900     05 FILLER                        PIC X(010)          VALUE
021000                                       SPACES.
021100*=================================================================*
021200 PROCEDURE                               DIVISION
021300             USING LK-SCORE-PARAMETROS.
021400*=================================================================*
021500 0000-PRINCIPAL.
021600
021700         PERFORM 1000-INICIALIZAR.
021800         PERFORM 1100-FATOR-VETOR.
021900         PERFORM 1200-FATOR-ELO.
022000         PERFORM 1300-FATOR-DISTANCIA.
022100         PERFORM 1400-FATOR-HORARIO.
022200         PERFORM 1500-FATOR-ACEITE.
022300         PERFORM 1600-FATOR-ATIVIDADE.
022400         PERFORM 1700-FATOR-BONUS-POSICAO.
022500         PERFORM 1800-TOTALIZAR.
022600         GOBACK.
022700
022800 0000-PRINCIPAL-FIM.                      EXIT.
022900*-----------------------------------------------------------------*
023000 1000-INICIALIZAR                        SECTION.
023100*-----------------------------------------------------------------*
023200         MOVE SPACES TO LK-SC-MOTIVOS.
023300         MOVE ZERO   TO WRK-QT-MOTIVOS.
023400         MOVE 1      TO WRK-PONTEIRO-MOTIVOS.
023500         MOVE ZERO   TO WRK-COMPONENTES.
023600
023700 1000-INICIALIZAR-FIM.                    EXIT.
023800*-----------------------------------------------------------------*
023900 1100-FATOR-VETOR                        SECTION.
024000*-----------------------------------------------------------------*
024100*    FATOR 1 - SIMILARIDADE DE PERFIL (PRE-CALCULADA NO ARQUIVO
024200*    SIMILAR, SUBSTITUTO DA BUSCA POR VETOR).
024300*-----------------------------------------------------------------*
024400         COMPUTE WRK-COMP-VECTOR ROUNDED =
024500             LK-SC-SIMILARIDADE * WRK-PESO-VETOR.
024600
024700         IF LK-SC-SIMILARIDADE GREATER 0.85
024800             MOVE "Perfil muy compatible" TO WRK-MOTIVO-TEXTO
024900             PERFORM 1900-ACRESCENTAR-MOTIVO
025000         END-IF.
025100
025200 1100-FATOR-VETOR-FIM.                    EXIT.
025300*-----------------------------------------------------------------*
025400 1200-FATOR-ELO                          SECTION.
025500*-----------------------------------------------------------------*
025600*    FATOR 2 - PROXIMIDADE DO ELO DO JOGADOR AO CENTRO DA FAIXA
025700*    PEDIDA. TOLERANCIA = METADE DA FAIXA (ASSUMIDA MAIOR QUE
025800*    ZERO - O PEDIDO SEMPRE TRAZ UMA FAIXA NAO DEGENERADA).
025900*-----------------------------------------------------------------*
026000         COMPUTE WRK-ELO-CENTER ROUNDED =
026100             (LK-SC-PED-ELO-MIN + LK-SC-PED-ELO-MAX) / 2.
026200         COMPUTE WRK-ELO-TOLERANCIA ROUNDED =
026300             (LK-SC-PED-ELO-MAX - LK-SC-PED-ELO-MIN) / 2.
026400         COMPUTE WRK-ELO-DIFERENCA ROUNDED =
026500             LK-SC-JOG-ELO - WRK-ELO-CENTER.
026600
026700         IF WRK-ELO-DIFERENCA LESS ZERO
026800             MULTIPLY WRK-ELO-DIFERENCA BY -1
026900                 GIVING WRK-ELO-DIFERENCA
027000         END-IF.
027100
027200         COMPUTE LK-SC-DIF-ELO ROUNDED = WRK-ELO-DIFERENCA.
027300
027400         COMPUTE WRK-ELO-RAZAO ROUNDED =
027500             WRK-ELO-DIFERENCA / WRK-ELO-TOLERANCIA.
027600
027700         COMPUTE WRK-COMP-ELO ROUNDED =
027800             (1 - WRK-ELO-RAZAO) * WRK-PESO-ELO.
027900
028000         IF WRK-COMP-ELO LESS ZERO
028100             MOVE ZERO TO WRK-COMP-ELO
028200         END-IF.
028300
028400         IF WRK-ELO-DIFERENCA LESS 100
028500             MOVE "Nivel muy similar" TO WRK-MOTIVO-TEXTO
028600             PERFORM 1900-ACRESCENTAR-MOTIVO
028700         END-IF.
028800
028900 1200-FATOR-ELO-FIM.                      EXIT.
029000*-----------------------------------------------------------------*
029100 1300-FATOR-DISTANCIA                    SECTION.
029200*-----------------------------------------------------------------*
029300*    FATOR 3 - DISTANCIA GEOGRAFICA (CHAMA O PDLGEO).
029400*-----------------------------------------------------------------*
029500         MOVE LK-SC-JOG-LATITUDE  TO WRK-GEO-LAT1.
029600         MOVE LK-SC-JOG-LONGITUDE TO WRK-GEO-LON1.
029700         MOVE LK-SC-PED-LATITUDE  TO WRK-GEO-LAT2.
029800         MOVE LK-SC-PED-LONGITUDE TO WRK-GEO-LON2.
029900
030000         CALL "PDLGEO" USING WRK-GEO-PARAMETROS.
030100
030200         COMPUTE LK-SC-DISTANCIA-KM ROUNDED =
030300             WRK-GEO-DISTANCIA-KM.
030400
030500         COMPUTE WRK-COMP-DISTANCIA ROUNDED =
030600             (1 / (1 + (WRK-GEO-DISTANCIA-KM / 10)))
030700             * WRK-PESO-DISTANCIA.
030800
030900         IF WRK-GEO-DISTANCIA-KM LESS 3
031000             MOVE "Muy cerca del partido" TO WRK-MOTIVO-TEXTO
031100             PERFORM 1900-ACRESCENTAR-MOTIVO
031200         END-IF.
031300
031400 1300-FATOR-DISTANCIA-FIM.                EXIT.
031500*-----------------------------------------------------------------*
031600 1400-FATOR-HORARIO                      SECTION.
031700*-----------------------------------------------------------------*
031800*    FATOR 4 - DISPONIBILIDADE DE HORARIO (CHAMA O PDLHORA EM
031900*    MODO "PARTIDA" - O PEDIDO E TRATADO COMO JANELA DE LARGURA
032000*    ZERO, CONFORME ACERTADO COM A AREA DE PAREAMENTO).
032100*-----------------------------------------------------------------*
032200         MOVE "P" TO WRK-HORA-MODO.
032300         MOVE LK-SC-JOG-QTD-DISPONIB TO WRK-HORA-QT-A.
032400
032500         PERFORM 1410-COPIAR-DISPONIB
032600             VARYING WRK-IX-DISPONIB FROM 1 BY 1
032700             UNTIL WRK-IX-DISPONIB GREATER 3.
032800
032900         MOVE 1 TO WRK-HORA-QT-B.
033000         MOVE LK-SC-PED-HORARIO TO WRK-HORA-B-INICIO (1).
033100         MOVE LK-SC-PED-HORARIO TO WRK-HORA-B-FIM (1).
033200         MOVE LK-SC-PED-DURACAO TO WRK-HORA-REQUERIDO.
033300
033400         CALL "PDLHORA" USING WRK-HORA-PARAMETROS.
033500
033600         COMPUTE WRK-COMP-HORARIO ROUNDED =
033700             WRK-HORA-INDICE * WRK-PESO-HORARIO.
033800
033900         IF WRK-HORA-INDICE GREATER 0.8
034000             MOVE "Horario perfecto" TO WRK-MOTIVO-TEXTO
034100             PERFORM 1900-ACRESCENTAR-MOTIVO
034200         END-IF.
034300
034400 1400-FATOR-HORARIO-FIM.                  EXIT.
034500*-----------------------------------------------------------------*
034600 1410-COPIAR-DISPONIB                    SECTION.
034700*-----------------------------------------------------------------*
034800         MOVE LK-SC-JOG-DISP-INICIO (WRK-IX-DISPONIB)
034900             TO WRK-HORA-A-INICIO (WRK-IX-DISPONIB).
035000         MOVE LK-SC-JOG-DISP-FIM (WRK-IX-DISPONIB)
035100             TO WRK-HORA-A-FIM (WRK-IX-DISPONIB).
035200
035300 1410-COPIAR-DISPONIB-FIM.                EXIT.
035400*-----------------------------------------------------------------*
035500 1500-FATOR-ACEITE                       SECTION.
035600*-----------------------------------------------------------------*
035700*    FATOR 5 - TAXA DE ACEITE DE CONVITES DO JOGADOR (O DEFAULT
035800*    DE 0,500 QUANDO AUSENTE JA FOI APLICADO PELO PDLCAND).
035900*-----------------------------------------------------------------*
036000         COMPUTE WRK-COMP-ACEITE ROUNDED =
036100             LK-SC-JOG-TAXA-ACEITE * WRK-PESO-ACEITE.
036200
036300         IF LK-SC-JOG-TAXA-ACEITE GREATER 0.8
036400             MOVE "Alta tasa de aceptacion" TO WRK-MOTIVO-TEXTO
036500             PERFORM 1900-ACRESCENTAR-MOTIVO
036600         END-IF.
036700
036800 1500-FATOR-ACEITE-FIM.                   EXIT.
036900*-----------------------------------------------------------------*
037000 1600-FATOR-ATIVIDADE                    SECTION.
037100*-----------------------------------------------------------------*
037200*    FATOR 6 - QUANTO MAIS RECENTE A ULTIMA ATIVIDADE, MAIOR O
037300*    FATOR (O DEFAULT DE 999 DIAS QUANDO AUSENTE JA FOI APLICADO
037400*    PELO PDLCAND, ZERANDO ESTE FATOR NA PRATICA).
037500*-----------------------------------------------------------------*
037600         COMPUTE WRK-ATIV-RAZAO ROUNDED =
037700             1 - (LK-SC-JOG-DIAS-INATIVO / 30).
037800
037900         IF WRK-ATIV-RAZAO LESS ZERO
038000             MOVE ZERO TO WRK-ATIV-RAZAO
038100         END-IF.
038200
038300         COMPUTE WRK-COMP-ATIVIDADE ROUNDED =
038400             WRK-ATIV-RAZAO * WRK-PESO-ATIVIDADE.
038500
038600         IF LK-SC-JOG-DIAS-INATIVO LESS 3
038700             MOVE "Usuario muy activo" TO WRK-MOTIVO-TEXTO
038800             PERFORM 1900-ACRESCENTAR-MOTIVO
038900         END-IF.
039000
039100 1600-FATOR-ATIVIDADE-FIM.                EXIT.
039200*-----------------------------------------------------------------*
039300 1700-FATOR-BONUS-POSICAO                SECTION.                 0071    
039400*-----------------------------------------------------------------*
039500*    FATOR 7 - BONUS/PENALIDADE DE POSICAO PREFERIDA. SO ENTRA
039600*    NA CONTA QUANDO O PEDIDO INFORMA UMA POSICAO (CHAMADO
039700*    0071) - DO CONTRARIO FICA ZERO E NAO PESA NA SOMA.
039800*-----------------------------------------------------------------*
039900         MOVE ZERO TO WRK-COMP-POSICAO.
040000
040100         IF LK-SC-PED-POSICAO-PREF NOT EQUAL SPACES               0071    
040200
040300             IF LK-SC-PED-POSICAO-PREF EQUAL "FOREHAND"           0071    
040400                 IF LK-SC-JOG-POS-DRIVE EQUAL "Y"
040500                     MOVE WRK-PESO-BONUS-POSICAO
040600                         TO WRK-COMP-POSICAO
040700                     MOVE "Juega de drive" TO WRK-MOTIVO-TEXTO
040800                     PERFORM 1900-ACRESCENTAR-MOTIVO
040900                 ELSE
041000                     COMPUTE WRK-COMP-POSICAO =
041100                         WRK-PESO-BONUS-POSICAO * -1
041200                 END-IF
041300             ELSE
041400                 IF LK-SC-PED-POSICAO-PREF EQUAL "BACKHAND"       0071    
041500                     IF LK-SC-JOG-POS-REVES EQUAL "Y"
041600                         MOVE WRK-PESO-BONUS-POSICAO
041700                             TO WRK-COMP-POSICAO
041800                         MOVE "Juega de reves"
041900                             TO WRK-MOTIVO-TEXTO
042000                         PERFORM 1900-ACRESCENTAR-MOTIVO
042100                     ELSE
042200                         COMPUTE WRK-COMP-POSICAO =
042300                             WRK-PESO-BONUS-POSICAO * -1
042400                     END-IF
042500                 END-IF
042600             END-IF
042700
042800         END-IF.
042900
043000 1700-FATOR-BONUS-POSICAO-FIM.            EXIT.
043100*-----------------------------------------------------------------*
043200 1800-TOTALIZAR                          SECTION.
043300*-----------------------------------------------------------------*
043400         COMPUTE LK-SC-PONTUACAO-TOTAL ROUNDED =
043500               WRK-COMP-VECTOR
043600             + WRK-COMP-ELO
043700             + WRK-COMP-DISTANCIA
043800             + WRK-COMP-HORARIO
043900             + WRK-COMP-ACEITE
044000             + WRK-COMP-ATIVIDADE
044100             + WRK-COMP-POSICAO.
044200
044300 1800-TOTALIZAR-FIM.                      EXIT.
044400*-----------------------------------------------------------------*
044500 1900-ACRESCENTAR-MOTIVO                 SECTION.
044600*-----------------------------------------------------------------*
044700*    ENCADEIA A JUSTIFICATIVA CORRENTE (WRK-MOTIVO-TEXTO) NA
044800*    LISTA FINAL, SEPARANDO COM ";" A PARTIR DA SEGUNDA.
044900*-----------------------------------------------------------------*
045000         IF WRK-QT-MOTIVOS GREATER ZERO
045100             STRING ";" DELIMITED BY SIZE
045200                    WRK-MOTIVO-TEXTO DELIMITED BY SPACE
045300                    INTO LK-SC-MOTIVOS
045400                    WITH POINTER WRK-PONTEIRO-MOTIVOS
045500             END-STRING
045600         ELSE
045700             STRING WRK-MOTIVO-TEXTO DELIMITED BY SPACE
045800                    INTO LK-SC-MOTIVOS
045900                    WITH POINTER WRK-PONTEIRO-MOTIVOS
046000             END-STRING
046100         END-IF.
046200
046300         ADD 1 TO WRK-QT-MOTIVOS.
046400
046500 1900-ACRESCENTAR-MOTIVO-FIM.             EXIT.
046600*-----------------------------------------------------------------*

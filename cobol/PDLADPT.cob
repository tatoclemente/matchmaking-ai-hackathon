000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLADPT.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           20 / 11 / 1990.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLADPT
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 20 / 11 / 1990
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: SUBROTINA QUE COMPLETA COM VALORES PADRAO OS
001800*                  CAMPOS DO PEDIDO DE PARTIDA QUE CHEGAM ZERADOS
001900*                  OU EM BRANCO DO ARQUIVO DE ENTRADA, ANTES DO
002000*                  PEDIDO SER USADO NA PONTUACAO. ALTERA O
002100*                  REGISTRO RECEBIDO NO PROPRIO LUGAR (BY
002200*                  REFERENCE) - NAO DEVOLVE CAMPO DE RETORNO.
002300*-----------------------------------------------------------------*
002400*    ARQUIVOS.... : NENHUM - SUBROTINA PURA, SEM I/O
002500*                   INCLUDE/BOOK: #BOOKPED (LAYOUT DO PEDIDO,
002600*                   RECEBIDO COMO PARAMETRO DE LINKAGE)
002700*-----------------------------------------------------------------*
002800*    MODULOS..... : CHAMADA POR PDLCAND
002900*-----------------------------------------------------------------*
003000*                            ALTERACOES
003100*-----------------------------------------------------------------*
003200*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
003300*    OBJETIVO...: CRIACAO DA SUBROTINA.
003400*-----------------------------------------------------------------*
003500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 08/06/1994  CHAMADO: 0071
003600*    OBJETIVO...: INCLUIDO O DEFAULT DE GENERO PREFERIDO (MIXED)
003700*                 QUANDO O PEDIDO NAO INFORMA.
003800*-----------------------------------------------------------------*
003900*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
004000*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
004100*                 SEM MUDANCA DE LOGICA.
004200*-----------------------------------------------------------------*
004300*    PROGRAMADOR: M.H.MEDEIROS   DATA: 14/03/2011  CHAMADO: 0233
004400*    OBJETIVO...: FAIXA DE ELO PADRAO ALINHADA COM O NOVO TETO DO
004500*                 RANKING (3000) - ERA 2400 ATE AQUI.
004600*-----------------------------------------------------------------*
004700*=================================================================*
004800 ENVIRONMENT                             DIVISION.
004900*=================================================================*
005000 CONFIGURATION                           SECTION.
005100*-----------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
005500     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
005600                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
005700*=================================================================*
005800 DATA                                    DIVISION.
005900*=================================================================*
006000 WORKING-STORAGE                         SECTION.
006100*-----------------------------------------------------------------*
006200 01  FILLER                      PIC X(050)          VALUE
006300         "***** INICIO DA WORKING - PDLADPT *****".
006400*-----------------------------------------------------------------*
006500*    CONTADOR DE CHAMADAS (DEPURACAO / ESTATISTICA DE VOLUME)
006600*-----------------------------------------------------------------*
006700 01  WRK-AREA-CONTADOR.
006800     05 WRK-CONTADOR-CHAMADAS    PIC 9(005)         COMP
006900                                  VALUE ZERO.
007000     05 FILLER                   PIC X(010)          VALUE SPACES.
007100*-----------------------------------------------------------------*
007200 01  FILLER                      PIC X(050)          VALUE
007300         "***** FIM DA WORKING - PDLADPT *****".
007400*-----------------------------------------------------------------*
007500 LINKAGE                                 SECTION.
007600*-----------------------------------------------------------------*
007700*    RECEBE O PROPRIO LAYOUT DO PEDIDO (#BOOKPED) E ALTERA NO
007800*    LUGAR OS CAMPOS QUE PRECISAM DE DEFAULT.
007900*-----------------------------------------------------------------*
008000 COPY "#BOOKPED".
008100*=================================================================*
008200 PROCEDURE                               DIVISION
008300             USING REG-PEDIDO.
008400*=================================================================*
008500 0000-PRINCIPAL.
008600
008700         ADD 1 TO WRK-CONTADOR-CHAMADAS.
008800         PERFORM 1000-APLICAR-DEFAULTS.
008900         GOBACK.
009000
009100 0000-PRINCIPAL-FIM.                      EXIT.
009200*-----------------------------------------------------------------*
009300 1000-APLICAR-DEFAULTS                   SECTION.
009400*-----------------------------------------------------------------*
009500*    FAIXA DE ELO - MINIMO 0 / MAXIMO 3000 QUANDO O PEDIDO NAO
009600*    TRAZ LIMITE (CAMPO ZERADO).
009700*-----------------------------------------------------------------*
009800         IF PED-ELO-MIN EQUAL ZERO
009900             MOVE ZERO TO PED-ELO-MIN
010000         END-IF.
010100
010200         IF PED-ELO-MAX EQUAL ZERO
010300             MOVE 3000 TO PED-ELO-MAX
010400         END-IF.
010500*-----------------------------------------------------------------*
010600*    LOCALIZACAO DO PEDIDO - 0/0 QUANDO AUSENTE
010700*-----------------------------------------------------------------*
010800         IF PED-LATITUDE EQUAL ZERO
010900             MOVE ZERO TO PED-LATITUDE
011000         END-IF.
011100
011200         IF PED-LONGITUDE EQUAL ZERO
011300             MOVE ZERO TO PED-LONGITUDE
011400         END-IF.
011500
011600         IF PED-ZONA EQUAL SPACES
011700             MOVE SPACES TO PED-ZONA
011800         END-IF.
011900*-----------------------------------------------------------------*
012000*    HORARIO E DURACAO DA PARTIDA
012100*-----------------------------------------------------------------*
012200         IF PED-HORARIO EQUAL SPACES
012300             MOVE "18:00" TO PED-HORARIO
012400         END-IF.
012500
012600         IF PED-DURACAO EQUAL ZERO
012700             MOVE 90 TO PED-DURACAO
012800         END-IF.
012900*-----------------------------------------------------------------*
013000*    GENERO PREFERIDO - MISTO QUANDO O PEDIDO NAO INFORMA
013100*    (CHAMADO 0071)                                               0071    
013200*-----------------------------------------------------------------0071    
013300         IF PED-GENERO-PREF EQUAL SPACES                          0071    
013400             MOVE "MIXED " TO PED-GENERO-PREF                     0071    
013500         END-IF.                                                  0071    
013600
013700 1000-APLICAR-DEFAULTS-FIM.               EXIT.
013800*-----------------------------------------------------------------*

000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLCAND.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           14 / 08 / 1987.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLCAND
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 14 / 08 / 1987
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: PROGRAMA PRINCIPAL DO LOTE DE PAREAMENTO DE
001800*                  PARTIDAS DE PADEL. PARA CADA PEDIDO DE PARTIDA
001900*                  (PEDIDO), LE O GRUPO DE JOGADORES PRE-
002000*                  SELECIONADOS POR SIMILARIDADE DE PERFIL
002100*                  (SIMILAR), PONTUA CADA UM (PDLSCORE), MONTA
002200*                  A DESCRICAO DO JOGADOR E A MENSAGEM DE CONVITE
002300*                  (PDLCONVI) E MANTEM OS 20 MELHORES CANDIDATOS,
002400*                  GRAVANDO-OS NO ARQUIVO DE SAIDA (CANDIDATO) E
002500*                  EMITINDO O RELATORIO DE CONFERENCIA (RELATOR).
002600*-----------------------------------------------------------------*
002700*    ARQUIVOS.... : JOGADOR  - MESTRE DE JOGADORES (ENTRADA)
002800*                   PEDIDO   - PEDIDOS DE PARTIDA    (ENTRADA)
002900*                   SIMILAR  - SIMILARIDADE DE PERFIL (ENTRADA)
003000*                   CANDIDATO- TOP-20 POR PEDIDO      (SAIDA)
003100*                   RELATOR  - RELATORIO DE CONFERENCIA (SAIDA)
003200*-----------------------------------------------------------------*
003300*    MODULOS..... : CHAMA PDLADPT, PDLSCORE, PDLCONVI
003400*-----------------------------------------------------------------*
003500*                            ALTERACOES
003600*-----------------------------------------------------------------*
003700*    PROGRAMADOR: M.H.MEDEIROS   DATA: 14/08/1987  CHAMADO: 0001
003800*    OBJETIVO...: CRIACAO DO PROGRAMA - PAREAMENTO POR ELO E
003900*                 LOCALIZACAO APENAS.
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
004200*    OBJETIVO...: INCORPORADA A PONTUACAO POR VETOR DE PERFIL
004300*                 (PDLSCORE) E A MENSAGEM DE CONVITE (PDLCONVI),
004400*                 SUBSTITUINDO O PAREAMENTO ANTIGO. TABELA DE
004500*                 JOGADORES PASSOU A SER CARREGADA EM MEMORIA
004600*                 PARA BUSCA BINARIA (SEARCH ALL).
004700*-----------------------------------------------------------------*
004800*    PROGRAMADOR: M.H.MEDEIROS   DATA: 08/06/1994  CHAMADO: 0071
004900*    OBJETIVO...: INCLUIDA A DESCRICAO DO JOGADOR NA LINHA DE
005000*                 CONFERENCIA DO RELATORIO E O BONUS DE POSICAO
005100*                 DE QUADRA NA PONTUACAO.
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
005400*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS
005500*                 E DOS CAMPOS DE DATA/CONTADOR, SEM MUDANCA DE
005600*                 LOGICA DE PAREAMENTO.
005700*-----------------------------------------------------------------*
005800*    PROGRAMADOR: M.H.MEDEIROS   DATA: 14/03/2011  CHAMADO: 0233
005900*    OBJETIVO...: TOP-20 DE CANDIDATOS (ERA TOP-10) A PEDIDO DA
006000*                 AREA DE PAREAMENTO - MAIS OPCOES POR PEDIDO.
006100*-----------------------------------------------------------------*
006200*    PROGRAMADOR: M.H.MEDEIROS   DATA: 06/05/2019  CHAMADO: 0318
006300*    OBJETIVO...: 9999-TRATA-ERRO PASSA A CONTAR OS ACIONAMENTOS
006400*                 EM WRK-QT-ERROS-ARQUIVO E A PULAR O DIAGNOSTICO
006500*                 DE ARQUIVO/STATUS QUANDO O STATUS RECEBIDO FOR
006600*                 "23" OU "10" (NADA PARA MOSTRAR NESSES CASOS).
006700*-----------------------------------------------------------------*
006800*    PROGRAMADOR: M.H.MEDEIROS   DATA: 09/10/2023  CHAMADO: 0351
006900*    OBJETIVO...: TAB-JOGADORES AMPLIADA PARA 1000 POSICOES (ERA
007000*                 500) - O MESTRE DE JOGADORES JA NAO CABIA MAIS
007100*                 NA TABELA EM MEMORIA.
007200*-----------------------------------------------------------------*
007300*    PROGRAMADOR: M.H.MEDEIROS   DATA: 02/08/2024  CHAMADO: 0362
007400*    OBJETIVO...: 0240-LER-SIMILARES RESCRITA SEM O PERFORM ... UNTIL
007500*                 EXTERNO - O TESTE DE FIM DE GRUPO AGORA FICA NO
007600*                 TOPO DA PROPRIA FAIXA (0240 ATE 0240-...-FIM), A
007700*                 PEDIDO DO SUPORTE, QUE QUERIA VER O CORTE DE GRUPO
007800*                 JUNTO COM O PONTO ONDE ELE REALMENTE ACONTECE.
007900*-----------------------------------------------------------------*
008000*=================================================================*
008100 ENVIRONMENT                             DIVISION.
008200*=================================================================*
008300 CONFIGURATION                           SECTION.
008400*-----------------------------------------------------------------*
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
008800     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
008900                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
009000*-----------------------------------------------------------------*
009100 INPUT-OUTPUT                            SECTION.
009200*-----------------------------------------------------------------*
009300 FILE-CONTROL.
009400     SELECT JOGADOR   ASSIGN TO JOGADOR
009500                       FILE STATUS IS FS-JOGADOR.
009600     SELECT PEDIDO    ASSIGN TO PEDIDO
009700                       FILE STATUS IS FS-PEDIDO.
009800     SELECT SIMILAR   ASSIGN TO SIMILAR
009900                       FILE STATUS IS FS-SIMILAR.
010000     SELECT CANDIDATO ASSIGN TO CANDIDATO
010100                       FILE STATUS IS FS-CANDIDATO.
010200     SELECT RELATOR   ASSIGN TO RELATOR
010300                       ORGANIZATION IS LINE SEQUENTIAL
010400                       FILE STATUS IS FS-RELATOR.
010500*=================================================================*
010600 DATA                                    DIVISION.
010700*=================================================================*
010800 FILE                                    SECTION.
010900*-----------------------------------------------------------------*
011000 FD  JOGADOR.
011100     COPY "#BOOKJOG".
011200*-----------------------------------------------------------------*
011300 FD  PEDIDO.
011400     COPY "#BOOKPED".
011500*-----------------------------------------------------------------*
011600 FD  SIMILAR.
011700     COPY "#BOOKSIM".
011800*-----------------------------------------------------------------*
011900 FD  CANDIDATO.
012000     COPY "#BOOKCAN".
012100*-----------------------------------------------------------------*
012200*    LINHA DE IMPRESSAO DO RELATORIO DE CONFERENCIA - 132 POS.
012300*-----------------------------------------------------------------*
012400 FD  RELATOR.
012500 01  REG-RELATOR.
012600     05 REG-RELATOR-TEXTO        PIC X(130).
012700     05 FILLER                   PIC X(002).
012800*-----------------------------------------------------------------*
012900 WORKING-STORAGE                         SECTION.
013000*-----------------------------------------------------------------*
013100 01  FILLER                      PIC X(050)          VALUE
013200         "***** INICIO DA WORKING - PDLCAND *****".
013300*-----------------------------------------------------------------*
013400*    STATUS DE ARQUIVO
013500*-----------------------------------------------------------------*
013600 01  WRK-STATUS-ARQUIVOS.
013700     05 FS-JOGADOR               PIC X(002)          VALUE SPACES.
013800     05 FS-PEDIDO                PIC X(002)          VALUE SPACES.
013900     05 FS-SIMILAR               PIC X(002)          VALUE SPACES.
014000     05 FS-CANDIDATO             PIC X(002)          VALUE SPACES.
014100     05 FS-RELATOR               PIC X(002)          VALUE SPACES.
014200     05 FILLER                   PIC X(010)          VALUE SPACES.
014300*-----------------------------------------------------------------*
014400*    AREA PADRAO DE ERRO DE ARQUIVO (COMUM AOS PROGRAMAS PDLXXX)
014500*-----------------------------------------------------------------*
014600 COPY "#BOOKERR".
014700*-----------------------------------------------------------------*
014800*    ACUMULADORES DE ESTATISTICA / PAGINACAO DO RELATORIO
014900*-----------------------------------------------------------------*
015000 01  WRK-ACUMULADORES.
015100     05 ACU-PAGINA               PIC 9(003)         COMP-3
015200                                  VALUE ZERO.
015300     05 ACU-QT-LINHAS            PIC 9(003)         COMP-3
015400                                  VALUE ZERO.
015500     05 ACU-PEDIDOS              PIC 9(005)         COMP-3
015600                                  VALUE ZERO.
015700     05 ACU-CANDIDATOS-GRAVADOS  PIC 9(007)         COMP-3
015800                                  VALUE ZERO.
015900     05 ACU-SCORE-GERAL-SOMA     PIC 9(007)V9(004)  COMP-3
016000                                  VALUE ZERO.
016100     05 ACU-PED-SCORE-SOMA       PIC 9(005)V9(004)  COMP-3
016200                                  VALUE ZERO.
016300     05 ACU-PED-SCORE-MEDIA      PIC 9(001)V9(004)  COMP-3
016400                                  VALUE ZERO.
016500     05 ACU-SCORE-GERAL-MEDIA    PIC 9(001)V9(004)  COMP-3
016600                                  VALUE ZERO.
016700     05 FILLER                   PIC X(010)          VALUE SPACES.
016800*-----------------------------------------------------------------*
016900*    CONTADORES / INDICES DIVERSOS - TODOS EM COMP (BINARIO)
017000*-----------------------------------------------------------------*
017100 01  WRK-CONTADORES.
017200     05 WRK-QT-LIDOS-SIMILAR     PIC 9(002)         COMP
017300                                  VALUE ZERO.
017400     05 WRK-IX-GRAVAR            PIC 9(002)         COMP
017500                                  VALUE ZERO.
017600     05 WRK-IX-SUBIR             PIC 9(002)         COMP
017700                                  VALUE ZERO.
017800     05 FILLER                   PIC X(010)          VALUE SPACES.
017900*-----------------------------------------------------------------*
018000*    TABELA DE JOGADORES EM MEMORIA - CARREGADA UMA UNICA VEZ,
018100*    ORDEM ASCENDENTE DE JOG-ID, PARA BUSCA BINARIA (SEARCH ALL).
018200*    OS ELEMENTOS NAO USADOS FICAM COM HIGH-VALUES NA CHAVE PARA
018300*    MANTER A TABELA INTEIRA EM ORDEM VALIDA (CHAMADO 0033).
018400*-----------------------------------------------------------------*
018500 01  TAB-JOGADORES.
018600     05 TAB-JOG-QTD              PIC 9(005)         COMP
018700                                  VALUE ZERO.
018800     05 TAB-JOG OCCURS 1000 TIMES
018900                ASCENDING KEY IS TAB-JOG-ID
019000                INDEXED BY IX-JOG.
019100         10 TAB-JOG-ID            PIC X(012).
019200         10 TAB-JOG-NOME          PIC X(030).
019300         10 TAB-JOG-ELO           PIC 9(004).
019400         10 TAB-JOG-IDADE         PIC 9(002).
019500         10 TAB-JOG-GENERO        PIC X(006).
019600         10 TAB-JOG-CATEGORIA     PIC X(007).
019700         10 TAB-JOG-POS-DRIVE     PIC X(001).
019800         10 TAB-JOG-POS-REVES     PIC X(001).
019900         10 TAB-JOG-LATITUDE      PIC S9(003)V9(006).
020000         10 TAB-JOG-LONGITUDE     PIC S9(003)V9(006).
020100         10 TAB-JOG-ZONA          PIC X(020).
020200         10 TAB-JOG-QTD-DISPONIB  PIC 9(001).
020300         10 TAB-JOG-DISPONIB OCCURS 3 TIMES.
020400             15 TAB-JOG-DISP-INICIO PIC X(005).
020500             15 TAB-JOG-DISP-FIM    PIC X(005).
020600         10 TAB-JOG-TAXA-ACEITE   PIC V9(003).
020700         10 TAB-JOG-DIAS-INATIVO  PIC 9(003).
020800     05 FILLER                    PIC X(010)          VALUE SPACES.
020900*-----------------------------------------------------------------*
021000*    AREA DE TRABALHO DO JOGADOR CORRENTE (RESULTADO DA BUSCA NA
021100*    TAB-JOGADORES PARA O JOGADOR DO REGISTRO SIMILAR ATUAL)
021200*-----------------------------------------------------------------*
021300 01  WRK-JOGADOR-ATUAL.
021400     05 WRK-JOG-ACHADO            PIC X(001)          VALUE "N".
021500         88 WRK-JOG-FOI-ACHADO           VALUE "S".
021600     05 WRK-JOG-ID                PIC X(012).
021700     05 WRK-JOG-NOME               PIC X(030).
021800     05 WRK-JOG-ELO                PIC 9(004).
021900     05 WRK-JOG-IDADE              PIC 9(002).
022000     05 WRK-JOG-GENERO             PIC X(006).
022100     05 WRK-JOG-CATEGORIA          PIC X(007).
022200     05 WRK-JOG-POS-DRIVE          PIC X(001).
022300     05 WRK-JOG-POS-REVES          PIC X(001).
022400     05 WRK-JOG-LATITUDE           PIC S9(003)V9(006).
022500     05 WRK-JOG-COORD-R REDEFINES WRK-JOG-LATITUDE.
022600         10 WRK-JOG-LAT-SINAL      PIC S9(001).
022700         10 WRK-JOG-LAT-GRAUS      PIC 9(002).
022800         10 WRK-JOG-LAT-FRACAO     PIC 9(006).
022900     05 WRK-JOG-LONGITUDE          PIC S9(003)V9(006).
023000     05 WRK-JOG-LON-R REDEFINES WRK-JOG-LONGITUDE.
023100         10 WRK-JOG-LON-SINAL      PIC S9(001).
023200         10 WRK-JOG-LON-GRAUS      PIC 9(002).
023300         10 WRK-JOG-LON-FRACAO     PIC 9(006).
023400     05 WRK-JOG-ZONA               PIC X(020).
023500     05 WRK-JOG-QTD-DISPONIB       PIC 9(001).
023600     05 WRK-JOG-DISPONIB OCCURS 3 TIMES
023700                          INDEXED BY IX-WJ-DISP.
023800         10 WRK-JOG-DISP-INICIO    PIC X(005).
023900         10 WRK-JOG-DISP-FIM       PIC X(005).
024000     05 WRK-JOG-TAXA-ACEITE        PIC V9(003).
024100     05 WRK-JOG-DIAS-INATIVO       PIC 9(003).
024200     05 FILLER                     PIC X(010)          VALUE SPACES.
024300*-----------------------------------------------------------------*
024400*    AREAS ESPELHO DOS PARAMETROS DE LINKAGE DAS SUBROTINAS
024500*    CHAMADAS (PDLSCORE E PDLCONVI) - MANTIDAS AQUI PORQUE O
024600*    PDLCAND E QUEM CHAMA, NAO QUEM RECEBE.
024700*-----------------------------------------------------------------*
024800 01  WRK-SCORE-PARAMETROS.
024900     05 WRK-SC-JOGADOR.
025000         10 WRK-SC-JOG-ELO             PIC 9(004).
025100         10 WRK-SC-JOG-GENERO          PIC X(006).
025200         10 WRK-SC-JOG-POS-DRIVE       PIC X(001).
025300         10 WRK-SC-JOG-POS-REVES       PIC X(001).
025400         10 WRK-SC-JOG-LATITUDE        PIC S9(003)V9(006).
025500         10 WRK-SC-JOG-LONGITUDE       PIC S9(003)V9(006).
025600         10 WRK-SC-JOG-QTD-DISPONIB    PIC 9(001).
025700         10 WRK-SC-JOG-DISPONIB OCCURS 3 TIMES.
025800             15 WRK-SC-JOG-DISP-INICIO PIC X(005).
025900             15 WRK-SC-JOG-DISP-FIM    PIC X(005).
026000         10 WRK-SC-JOG-TAXA-ACEITE     PIC V9(003).
026100         10 WRK-SC-JOG-DIAS-INATIVO    PIC 9(003).
026200     05 WRK-SC-PEDIDO.
026300         10 WRK-SC-PED-ELO-MIN         PIC 9(004).
026400         10 WRK-SC-PED-ELO-MAX         PIC 9(004).
026500         10 WRK-SC-PED-LATITUDE        PIC S9(003)V9(006).
026600         10 WRK-SC-PED-LONGITUDE       PIC S9(003)V9(006).
026700         10 WRK-SC-PED-HORARIO         PIC X(005).
026800         10 WRK-SC-PED-DURACAO         PIC 9(003).
026900         10 WRK-SC-PED-POSICAO-PREF    PIC X(008).
027000     05 WRK-SC-SIMILARIDADE            PIC 9(001)V9(004).
027100     05 WRK-SC-RESULTADO.
027200         10 WRK-SC-PONTUACAO-TOTAL     PIC V9(003).
027300         10 WRK-SC-DISTANCIA-KM        PIC 9(005)V9(002).
027400         10 WRK-SC-DIF-ELO             PIC 9(004).
027500         10 WRK-SC-MOTIVOS             PIC X(120).
027600     05 FILLER                        PIC X(010)          VALUE
027700                                       SPACES.
027800*-----------------------------------------------------------------*
027900 01  WRK-CONVITE-PARAMETROS.
028000     05 WRK-CV-SCORE               PIC V9(003).
028100     05 WRK-CV-DISTANCIA-KM        PIC 9(005)V9(002).
028200     05 WRK-CV-ZONA                PIC X(020).
028300     05 WRK-CV-HORARIO             PIC X(005).
028400     05 WRK-CV-ORG-NOME            PIC X(030).
028500     05 WRK-CV-ORG-GENERO          PIC X(006).
028600     05 WRK-CV-MENSAGEM            PIC X(100).
028700     05 FILLER                     PIC X(005)          VALUE SPACES.
028800*-----------------------------------------------------------------*
028900*    DESCRICOES EM TEXTO LIVRE MONTADAS PELO PROPRIO PDLCAND
029000*-----------------------------------------------------------------*
029100 01  WRK-DESCRICOES.
029200     05 WRK-DESCR-PEDIDO          PIC X(120)          VALUE SPACES.
029300     05 WRK-DESCR-JOGADOR         PIC X(150)          VALUE SPACES.
029400     05 WRK-PONTEIRO-DESCR        PIC 9(003)         COMP
029500                                  VALUE ZERO.
029600     05 WRK-FRASE-NUM-1           PIC X(004).
029700     05 WRK-FRASE-NUM-2           PIC X(004).
029800     05 WRK-FRASE-DISPONIB        PIC X(060)          VALUE SPACES.
029900     05 WRK-PONT-DISPONIB         PIC 9(003)         COMP
030000                                  VALUE ZERO.
030100     05 WRK-IX-DESCR-DISP         PIC 9(002)         COMP
030200                                  VALUE ZERO.
030300     05 FILLER                   PIC X(010)          VALUE SPACES.
030400*-----------------------------------------------------------------*
030500*    TOP-20 CANDIDATOS DO PEDIDO CORRENTE, EM ORDEM DECRESCENTE
030600*    DE PONTUACAO (INSERCAO ORDENADA - "SOBE-DESCE" SEM SORT,
030700*    POIS SAO NO MAXIMO 20 POSICOES).
030800*-----------------------------------------------------------------*
030900 01  TAB-CANDIDATOS.
031000     05 TAB-CAND-QTD              PIC 9(002)         COMP
031100                                  VALUE ZERO.
031200     05 TAB-CAND OCCURS 20 TIMES.
031300         10 TAB-CAND-JOGADOR-ID       PIC X(012).
031400         10 TAB-CAND-NOME             PIC X(030).
031500         10 TAB-CAND-SCORE            PIC V9(003).
031600         10 TAB-CAND-DISTANCIA        PIC 9(005)V9(002).
031700         10 TAB-CAND-SCORE-DIST-R REDEFINES TAB-CAND-DISTANCIA.
031800             15 TAB-CAND-DIST-INTEIRO PIC 9(005).
031900             15 TAB-CAND-DIST-DECIMAL PIC 9(002).
032000         10 TAB-CAND-ELO               PIC 9(004).
032100         10 TAB-CAND-DIF-ELO          PIC 9(004).
032200         10 TAB-CAND-TAXA-ACEITE      PIC V9(003).
032300         10 TAB-CAND-MOTIVOS          PIC X(120).
032400         10 TAB-CAND-DESCR-JOGADOR    PIC X(150).
032500         10 TAB-CAND-MENSAGEM-CONVITE PIC X(100).
032600         10 FILLER                    PIC X(010)          VALUE
032700                                       SPACES.
032800 01  WRK-CAND-TEMP.
032900     05 WRK-CT-JOGADOR-ID         PIC X(012).
033000     05 WRK-CT-NOME               PIC X(030).
033100     05 WRK-CT-SCORE              PIC V9(003).
033200     05 WRK-CT-DISTANCIA          PIC 9(005)V9(002).
033300     05 WRK-CT-ELO                 PIC 9(004).
033400     05 WRK-CT-DIF-ELO            PIC 9(004).
033500     05 WRK-CT-TAXA-ACEITE        PIC V9(003).
033600     05 WRK-CT-MOTIVOS            PIC X(120).
033700     05 WRK-CT-DESCR-JOGADOR      PIC X(150).
033800     05 WRK-CT-MENSAGEM-CONVITE   PIC X(100).
033900     05 FILLER                   PIC X(010)          VALUE SPACES.
034000*-----------------------------------------------------------------*
034100*    LINHAS DE IMPRESSAO DO RELATORIO - TODAS COM 132 POSICOES,
034200*    FILLER NO FINAL PARA PREENCHER A LARGURA DO FORMULARIO.
034300*-----------------------------------------------------------------*
034400 01  WRK-CABEC1.
034500     05 FILLER                    PIC X(040)          VALUE
034600         "FOURSYS - NUCLEO PADEL - PDLCAND       ".
034700     05 FILLER                    PIC X(040)          VALUE
034800         "RELATORIO DE CONFERENCIA DE CANDIDATOS  ".
034900     05 FILLER                    PIC X(010)          VALUE
035000         "PAGINA....".
035100     05 WRK-C1-PAGINA             PIC ZZZ9.
035200     05 FILLER                    PIC X(038)          VALUE SPACES.
035300 01  WRK-CABEC2.
035400     05 FILLER                    PIC X(020)          VALUE
035500         "POS  JOGADOR-ID".
035600     05 FILLER                    PIC X(033)          VALUE
035700         "NOME JOGADOR".
035800     05 FILLER                    PIC X(025)          VALUE
035900         "ELO DIF-ELO  SCORE".
036000     05 FILLER                    PIC X(024)          VALUE
036100         "DIST-KM  ACEITE".
036200     05 FILLER                    PIC X(030)          VALUE
036300         "MOTIVOS DA PONTUACAO".
036400 01  WRK-CABEC3.
036500     05 WRK-CABEC3-TRACO          PIC X(130)          VALUE SPACES.
036600     05 FILLER                    PIC X(002)          VALUE SPACES.
036700 01  WRK-CABEC4.
036800     05 FILLER                    PIC X(012)          VALUE
036900         "PEDIDO.....: ".
037000     05 WRK-C4-PEDIDO-ID          PIC X(012).
037100     05 FILLER                    PIC X(010)          VALUE
037200         "  ZONA....:".
037300     05 WRK-C4-ZONA               PIC X(020).
037400     05 FILLER                    PIC X(012)          VALUE
037500         "  HORARIO..:".
037600     05 WRK-C4-HORARIO            PIC X(005).
037700     05 FILLER                    PIC X(010)          VALUE
037800         "  ELO.....:".
037900     05 WRK-C4-ELO-MIN            PIC ZZZ9.
038000     05 FILLER                    PIC X(003)          VALUE " A ".
038100     05 WRK-C4-ELO-MAX            PIC ZZZ9.
038200     05 FILLER                    PIC X(040)          VALUE SPACES.
038300 01  WRK-CABEC5.
038400     05 FILLER                    PIC X(013)          VALUE
038500         "DESCRICAO..: ".
038600     05 WRK-C5-DESCR-PEDIDO       PIC X(119).
038700 01  WRK-DETALHE.
038800     05 WRK-DT-POSICAO            PIC ZZ9.
038900     05 FILLER                    PIC X(002)          VALUE SPACES.
039000     05 WRK-DT-JOGADOR-ID         PIC X(012).
039100     05 FILLER                    PIC X(001)          VALUE SPACE.
039200     05 WRK-DT-NOME               PIC X(030).
039300     05 WRK-DT-ELO                PIC ZZZ9.
039400     05 FILLER                    PIC X(003)          VALUE SPACES.
039500     05 WRK-DT-DIF-ELO            PIC ZZZ9.
039600     05 FILLER                    PIC X(003)          VALUE SPACES.
039700     05 WRK-DT-SCORE              PIC .999.
039800     05 FILLER                    PIC X(002)          VALUE SPACES.
039900     05 WRK-DT-DISTANCIA          PIC ZZZZ9.99.
040000     05 FILLER                    PIC X(002)          VALUE SPACES.
040100     05 WRK-DT-ACEITE             PIC .999.
040200     05 FILLER                    PIC X(002)          VALUE SPACES.
040300     05 WRK-DT-MOTIVOS            PIC X(048).
040400 01  WRK-LINHA-DESCR-JOG.
040500     05 FILLER                    PIC X(013)          VALUE
040600         "   JOGADOR..: ".
040700     05 WRK-LJ-DESCR-JOGADOR      PIC X(119).
040800 01  WRK-LINHA-CONVITE.
040900     05 FILLER                    PIC X(013)          VALUE
041000         "   CONVITE..: ".
041100     05 WRK-LC-MENSAGEM           PIC X(100).
041200     05 FILLER                    PIC X(019)          VALUE SPACES.
041300 01  WRK-RODAPE-PEDIDO.
041400     05 FILLER                    PIC X(015)          VALUE
041500         "CANDIDATOS....:".
041600     05 WRK-RP-QTD-CAND           PIC ZZ9.
041700     05 FILLER                    PIC X(018)          VALUE
041800         "   SCORE MEDIO...:".
041900     05 WRK-RP-SCORE-MEDIO        PIC .9999.
042000     05 FILLER                    PIC X(091)          VALUE SPACES.
042100 01  WRK-TOTAL-GERAL.
042200     05 FILLER                    PIC X(018)          VALUE
042300         "TOTAL DE PEDIDOS.:".
042400     05 WRK-TG-PEDIDOS            PIC ZZZZ9.
042500     05 FILLER                    PIC X(021)          VALUE
042600         "   TOTAL CANDIDATOS.:".
042700     05 WRK-TG-CANDIDATOS         PIC ZZZZZZ9.
042800     05 FILLER                    PIC X(018)          VALUE
042900         "   SCORE MEDIO...:".
043000     05 WRK-TG-SCORE-MEDIO        PIC .9999.
043100     05 FILLER                    PIC X(058)          VALUE SPACES.
043200*-----------------------------------------------------------------*
043300 01  FILLER                      PIC X(050)          VALUE
043400         "***** FIM DA WORKING - PDLCAND *****".
043500*=================================================================*
043600 PROCEDURE                               DIVISION.
043700*=================================================================*
043800 0000-PRINCIPAL.
043900*-----------------------------------------------------------------*
044000         PERFORM 0100-INICIAR.
044100         PERFORM 0200-PROCESSAR
044200             UNTIL FS-PEDIDO NOT EQUAL "00".
044300         PERFORM 0300-FINALIZAR.
044400         STOP RUN.
044500
044600 0000-PRINCIPAL-FIM.                      EXIT.
044700*-----------------------------------------------------------------*
044800 0100-INICIAR SECTION.
044900*-----------------------------------------------------------------*
045000         OPEN INPUT  JOGADOR
045100              INPUT  PEDIDO
045200              INPUT  SIMILAR
045300              OUTPUT CANDIDATO
045400              OUTPUT RELATOR.
045500         PERFORM 0105-TESTAR-ABERTURA.
045600         MOVE ALL "=" TO WRK-CABEC3-TRACO.
045700         MOVE ZERO TO ACU-PAGINA.
045800         PERFORM 0121-INICIALIZAR-TAB.
045900         PERFORM 0120-CARREGAR-JOGADORES.
046000         PERFORM 0130-LER-PEDIDO.
046100         PERFORM 0241-LER-SIMILAR.
046200
046300 0100-INICIAR-FIM.                        EXIT.
046400*-----------------------------------------------------------------*
046500 0105-TESTAR-ABERTURA SECTION.
046600*-----------------------------------------------------------------*
046700         IF FS-JOGADOR NOT EQUAL "00"
046800             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
046900             MOVE FS-JOGADOR        TO WRK-STATUS-ERRO
047000             MOVE "JOGADOR"         TO WRK-ARQUIVO-ERRO
047100             PERFORM 9999-TRATA-ERRO
047200         END-IF.
047300
047400         IF FS-PEDIDO NOT EQUAL "00"
047500             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
047600             MOVE FS-PEDIDO         TO WRK-STATUS-ERRO
047700             MOVE "PEDIDO"          TO WRK-ARQUIVO-ERRO
047800             PERFORM 9999-TRATA-ERRO
047900         END-IF.
048000
048100         IF FS-SIMILAR NOT EQUAL "00"
048200             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
048300             MOVE FS-SIMILAR        TO WRK-STATUS-ERRO
048400             MOVE "SIMILAR"         TO WRK-ARQUIVO-ERRO
048500             PERFORM 9999-TRATA-ERRO
048600         END-IF.
048700
048800         IF FS-CANDIDATO NOT EQUAL "00"
048900             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
049000             MOVE FS-CANDIDATO      TO WRK-STATUS-ERRO
049100             MOVE "CANDIDATO"       TO WRK-ARQUIVO-ERRO
049200             PERFORM 9999-TRATA-ERRO
049300         END-IF.
049400
049500         IF FS-RELATOR NOT EQUAL "00"
049600             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
049700             MOVE FS-RELATOR        TO WRK-STATUS-ERRO
049800             MOVE "RELATOR"         TO WRK-ARQUIVO-ERRO
049900             PERFORM 9999-TRATA-ERRO
050000         END-IF.
050100
050200 0105-TESTAR-ABERTURA-FIM.                EXIT.
050300*-----------------------------------------------------------------*
050400*    PRE-CARGA DA TABELA COM HIGH-VALUES NA CHAVE, DE MODO QUE
050500*    OS ELEMENTOS NAO OCUPADOS FIQUEM NO FIM DA ORDEM ASCENDENTE
050600*    E NAO ATRAPALHEM O SEARCH ALL (CHAMADO 0033).
050700*-----------------------------------------------------------------*
050800 0121-INICIALIZAR-TAB SECTION.
050900*-----------------------------------------------------------------*
051000         PERFORM 0124-PREENCHER-HIGH-VALUES
051100             VARYING IX-JOG FROM 1 BY 1
051200             UNTIL IX-JOG GREATER 1000.
051300
051400 0121-INICIALIZAR-TAB-FIM.                EXIT.
051500*-----------------------------------------------------------------*
051600 0124-PREENCHER-HIGH-VALUES SECTION.
051700*-----------------------------------------------------------------*
051800         MOVE HIGH-VALUES TO TAB-JOG-ID (IX-JOG).
051900
052000 0124-PREENCHER-HIGH-VALUES-FIM.          EXIT.
052100*-----------------------------------------------------------------*
052200 0120-CARREGAR-JOGADORES SECTION.
052300*-----------------------------------------------------------------*
052400         PERFORM 0122-LER-JOGADOR.
052500         PERFORM 0123-CARREGAR-UM-JOGADOR
052600             UNTIL FS-JOGADOR NOT EQUAL "00".
052700
052800 0120-CARREGAR-JOGADORES-FIM.              EXIT.
052900*-----------------------------------------------------------------*
053000 0122-LER-JOGADOR SECTION.
053100*-----------------------------------------------------------------*
053200         READ JOGADOR.
053300
053400         IF FS-JOGADOR EQUAL "00" OR FS-JOGADOR EQUAL "10"
053500             CONTINUE
053600         ELSE
053700             MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
053800             MOVE FS-JOGADOR       TO WRK-STATUS-ERRO
053900             MOVE "JOGADOR"        TO WRK-ARQUIVO-ERRO
054000             PERFORM 9999-TRATA-ERRO
054100         END-IF.
054200
054300 0122-LER-JOGADOR-FIM.                    EXIT.
054400*-----------------------------------------------------------------*
054500 0123-CARREGAR-UM-JOGADOR SECTION.
054600*-----------------------------------------------------------------*
054700         ADD 1 TO TAB-JOG-QTD.
054800         MOVE JOG-ID              TO TAB-JOG-ID (TAB-JOG-QTD).
054900         MOVE JOG-NOME            TO TAB-JOG-NOME (TAB-JOG-QTD).
055000         MOVE JOG-ELO             TO TAB-JOG-ELO (TAB-JOG-QTD).
055100         MOVE JOG-IDADE           TO TAB-JOG-IDADE (TAB-JOG-QTD).
055200         MOVE JOG-GENERO          TO TAB-JOG-GENERO (TAB-JOG-QTD).
055300         MOVE JOG-CATEGORIA       TO TAB-JOG-CATEGORIA (TAB-JOG-QTD).
055400         MOVE JOG-POS-DRIVE       TO TAB-JOG-POS-DRIVE (TAB-JOG-QTD).
055500         MOVE JOG-POS-REVES       TO TAB-JOG-POS-REVES (TAB-JOG-QTD).
055600         MOVE JOG-LATITUDE        TO TAB-JOG-LATITUDE (TAB-JOG-QTD).
055700         MOVE JOG-LONGITUDE       TO TAB-JOG-LONGITUDE (TAB-JOG-QTD).
055800         MOVE JOG-ZONA            TO TAB-JOG-ZONA (TAB-JOG-QTD).
055900         MOVE JOG-QTD-DISPONIB    TO TAB-JOG-QTD-DISPONIB (TAB-JOG-QTD).
056000         MOVE JOG-DISPONIB (1)    TO TAB-JOG-DISPONIB (TAB-JOG-QTD, 1).
056100         MOVE JOG-DISPONIB (2)    TO TAB-JOG-DISPONIB (TAB-JOG-QTD, 2).
056200         MOVE JOG-DISPONIB (3)    TO TAB-JOG-DISPONIB (TAB-JOG-QTD, 3).
056300         MOVE JOG-TAXA-ACEITE     TO TAB-JOG-TAXA-ACEITE (TAB-JOG-QTD).
056400         MOVE JOG-DIAS-INATIVO    TO TAB-JOG-DIAS-INATIVO (TAB-JOG-QTD).
056500         PERFORM 0122-LER-JOGADOR.
056600
056700 0123-CARREGAR-UM-JOGADOR-FIM.             EXIT.
056800*-----------------------------------------------------------------*
056900 0130-LER-PEDIDO SECTION.
057000*-----------------------------------------------------------------*
057100         READ PEDIDO.
057200
057300         IF FS-PEDIDO EQUAL "00" OR FS-PEDIDO EQUAL "10"
057400             CONTINUE
057500         ELSE
057600             MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
057700             MOVE FS-PEDIDO        TO WRK-STATUS-ERRO
057800             MOVE "PEDIDO"         TO WRK-ARQUIVO-ERRO
057900             PERFORM 9999-TRATA-ERRO
058000         END-IF.
058100
058200 0130-LER-PEDIDO-FIM.                     EXIT.
058300*-----------------------------------------------------------------*
058400*    LEITURA COM "LOOK-AHEAD" - QUANDO ACABA O ARQUIVO, FORCA A
058500*    CHAVE DE AGRUPAMENTO PARA HIGH-VALUES, POIS O READ NAO
058600*    ALTERA O REGISTRO QUANDO ENCONTRA FIM DE ARQUIVO.
058700*-----------------------------------------------------------------*
058800 0241-LER-SIMILAR SECTION.
058900*-----------------------------------------------------------------*
059000         READ SIMILAR.
059100
059200         IF FS-SIMILAR EQUAL "00"
059300             CONTINUE
059400         ELSE
059500             IF FS-SIMILAR EQUAL "10"
059600                 MOVE HIGH-VALUES TO SIM-PEDIDO-ID
059700             ELSE
059800                 MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
059900                 MOVE FS-SIMILAR       TO WRK-STATUS-ERRO
060000                 MOVE "SIMILAR"        TO WRK-ARQUIVO-ERRO
060100                 PERFORM 9999-TRATA-ERRO
060200             END-IF
060300         END-IF.
060400
060500 0241-LER-SIMILAR-FIM.                    EXIT.
060600*-----------------------------------------------------------------*
060700*    PROCESSAMENTO DE UM PEDIDO DE PARTIDA
060800*-----------------------------------------------------------------*
060900 0200-PROCESSAR SECTION.
061000*-----------------------------------------------------------------*
061100         ADD 1 TO ACU-PEDIDOS.
061200         PERFORM 0220-ADAPTAR-PEDIDO.
061300         PERFORM 0230-MONTA-DESCR-PEDIDO.
061400         MOVE ZERO TO TAB-CAND-QTD.
061500         MOVE ZERO TO WRK-QT-LIDOS-SIMILAR.
061600         PERFORM 0310-IMP-CABECALHO-PEDIDO.
061700         PERFORM 0240-LER-SIMILARES THRU 0240-LER-SIMILARES-FIM.
061800         PERFORM 0280-GRAVAR-CANDIDATOS.
061900         PERFORM 0290-TOTAIS-PEDIDO.
062000         PERFORM 0130-LER-PEDIDO.
062100
062200 0200-PROCESSAR-FIM.                      EXIT.
062300*-----------------------------------------------------------------*
062400 0220-ADAPTAR-PEDIDO SECTION.
062500*-----------------------------------------------------------------*
062600         CALL "PDLADPT" USING REG-PEDIDO.
062700
062800 0220-ADAPTAR-PEDIDO-FIM.                 EXIT.
062900*-----------------------------------------------------------------*
063000*    MONTA A DESCRICAO TEXTUAL DO PEDIDO, FRASE A FRASE, PARA A
063100*    LINHA DE CONFERENCIA DO RELATORIO (CHAMADO 0071).
063200*-----------------------------------------------------------------*
063300 0230-MONTA-DESCR-PEDIDO SECTION.
063400*-----------------------------------------------------------------*
063500         MOVE SPACES TO WRK-DESCR-PEDIDO.
063600         MOVE ZERO   TO WRK-PONTEIRO-DESCR.
063700
063800         IF PED-ZONA NOT EQUAL SPACES
063900             STRING "Partido en " DELIMITED BY SIZE
064000                    PED-ZONA      DELIMITED BY SPACE
064100                    INTO WRK-DESCR-PEDIDO
064200                    WITH POINTER WRK-PONTEIRO-DESCR
064300             END-STRING
064400             PERFORM 0231-ACRESC-PONTO
064500         END-IF.
064600
064700         MOVE PED-ELO-MIN TO WRK-FRASE-NUM-1.
064800         MOVE PED-ELO-MAX TO WRK-FRASE-NUM-2.
064900         STRING "ELO entre "     DELIMITED BY SIZE
065000                WRK-FRASE-NUM-1  DELIMITED BY SIZE
065100                " y "            DELIMITED BY SIZE
065200                WRK-FRASE-NUM-2  DELIMITED BY SIZE
065300                INTO WRK-DESCR-PEDIDO
065400                WITH POINTER WRK-PONTEIRO-DESCR
065500         END-STRING.
065600         PERFORM 0231-ACRESC-PONTO.
065700
065800         STRING "Horario "       DELIMITED BY SIZE
065900                PED-HORARIO      DELIMITED BY SIZE
066000                INTO WRK-DESCR-PEDIDO
066100                WITH POINTER WRK-PONTEIRO-DESCR
066200         END-STRING.
066300         PERFORM 0231-ACRESC-PONTO.
066400
066500         IF PED-POSICAO-PREF NOT EQUAL SPACES
066600             STRING "Posicion preferida: " DELIMITED BY SIZE
066700                    PED-POSICAO-PREF        DELIMITED BY SPACE
066800                    INTO WRK-DESCR-PEDIDO
066900                    WITH POINTER WRK-PONTEIRO-DESCR
067000             END-STRING
067100             PERFORM 0231-ACRESC-PONTO
067200         END-IF.
067300
067400         STRING "Genero: "       DELIMITED BY SIZE
067500                PED-GENERO-PREF  DELIMITED BY SPACE
067600                INTO WRK-DESCR-PEDIDO
067700                WITH POINTER WRK-PONTEIRO-DESCR
067800         END-STRING.
067900
068000         IF WRK-PONTEIRO-DESCR EQUAL 1
068100             MOVE "Partido de padel" TO WRK-DESCR-PEDIDO
068200         END-IF.
068300
068400 0230-MONTA-DESCR-PEDIDO-FIM.              EXIT.
068500*-----------------------------------------------------------------*
068600 0231-ACRESC-PONTO SECTION.
068700*-----------------------------------------------------------------*
068800         STRING ". " DELIMITED BY SIZE
068900                INTO WRK-DESCR-PEDIDO
069000                WITH POINTER WRK-PONTEIRO-DESCR
069100         END-STRING.
069200
069300 0231-ACRESC-PONTO-FIM.                   EXIT.
069400*-----------------------------------------------------------------*
069500*    LE O GRUPO DE SIMILARIDADE DO PEDIDO CORRENTE (JA ORDENADO
069600*    NO MESMO LOTE DE GERACAO DO PEDIDO) E PROCESSA CADA LINHA,
069700*    ATE NO MAXIMO 50 CANDIDATOS POR PEDIDO.
069800*-----------------------------------------------------------------*
069900 0240-LER-SIMILARES SECTION.
070000*-----------------------------------------------------------------*
070100*        GRUPO ESGOTADO (CHAVE MUDOU OU BATEU O TETO DE 50) - SAI
070200*        DA FAIXA SEM PASSAR PELO PROCESSAMENTO DE MAIS UM REGISTRO.
070300         IF SIM-PEDIDO-ID NOT EQUAL PED-ID
070400            OR WRK-QT-LIDOS-SIMILAR EQUAL 50
070500             GO TO 0240-LER-SIMILARES-FIM
070600         END-IF.
070700
070800 0242-PROCESSAR-SIMILAR SECTION.
070900*-----------------------------------------------------------------*
071000         PERFORM 0250-LOCALIZAR-JOGADOR.
071100         PERFORM 0260-PONTUAR-CANDIDATO.
071200         PERFORM 0281-MONTA-DESCR-JOGADOR.
071300         PERFORM 0282-GERAR-CONVITE.
071400         PERFORM 0270-ORDENAR-CANDIDATOS.
071500         ADD 1 TO WRK-QT-LIDOS-SIMILAR.
071600         PERFORM 0241-LER-SIMILAR.
071700         GO TO 0240-LER-SIMILARES.
071800
071900 0240-LER-SIMILARES-FIM.                  EXIT.
072000*-----------------------------------------------------------------*
072100*    BUSCA BINARIA NA TABELA DE JOGADORES PELO ID DO REGISTRO DE
072200*    SIMILARIDADE ATUAL. QUANDO NAO ACHA, ASSUME JOGADOR-DEFAULT
072300*    (CHAMADO 0041).
072400*-----------------------------------------------------------------*
072500 0250-LOCALIZAR-JOGADOR SECTION.
072600*-----------------------------------------------------------------*
072700         SET IX-JOG TO 1.
072800         MOVE "N" TO WRK-JOG-ACHADO.
072900
073000         SEARCH ALL TAB-JOG                                       0033    
073100             AT END
073200                 MOVE WRK-NAO-ACHOU    TO WRK-DESCRICAO-ERRO
073300                 MOVE SIM-JOGADOR-ID (1:10) TO WRK-ARQUIVO-ERRO
073400                 DISPLAY WRK-DESCRICAO-ERRO " - " WRK-ARQUIVO-ERRO
073500                 MOVE SPACES           TO WRK-JOGADOR-ATUAL
073600                 MOVE SIM-JOGADOR-ID   TO WRK-JOG-ID
073700                 MOVE "N"              TO WRK-JOG-ACHADO
073800             WHEN TAB-JOG-ID (IX-JOG) EQUAL SIM-JOGADOR-ID
073900                 MOVE TAB-JOG-ID (IX-JOG)          TO WRK-JOG-ID
074000                 MOVE TAB-JOG-NOME (IX-JOG)        TO WRK-JOG-NOME
074100                 MOVE TAB-JOG-ELO (IX-JOG)          TO WRK-JOG-ELO
074200                 MOVE TAB-JOG-IDADE (IX-JOG)        TO WRK-JOG-IDADE
074300                 MOVE TAB-JOG-GENERO (IX-JOG)       TO WRK-JOG-GENERO
074400                 MOVE TAB-JOG-CATEGORIA (IX-JOG)    TO
074500                      WRK-JOG-CATEGORIA
074600                 MOVE TAB-JOG-POS-DRIVE (IX-JOG)    TO
074700                      WRK-JOG-POS-DRIVE
074800                 MOVE TAB-JOG-POS-REVES (IX-JOG)    TO
074900                      WRK-JOG-POS-REVES
075000                 MOVE TAB-JOG-LATITUDE (IX-JOG)     TO
075100                      WRK-JOG-LATITUDE
075200                 MOVE TAB-JOG-LONGITUDE (IX-JOG)    TO
075300                      WRK-JOG-LONGITUDE
075400                 MOVE TAB-JOG-ZONA (IX-JOG)         TO WRK-JOG-ZONA
075500                 MOVE TAB-JOG-QTD-DISPONIB (IX-JOG) TO
075600                      WRK-JOG-QTD-DISPONIB
075700                 MOVE TAB-JOG-DISPONIB (IX-JOG, 1)   TO
075800                      WRK-JOG-DISPONIB (1)
075900                 MOVE TAB-JOG-DISPONIB (IX-JOG, 2)   TO
076000                      WRK-JOG-DISPONIB (2)
076100                 MOVE TAB-JOG-DISPONIB (IX-JOG, 3)   TO
076200                      WRK-JOG-DISPONIB (3)
076300                 MOVE TAB-JOG-TAXA-ACEITE (IX-JOG)  TO
076400                      WRK-JOG-TAXA-ACEITE
076500                 MOVE TAB-JOG-DIAS-INATIVO (IX-JOG) TO
076600                      WRK-JOG-DIAS-INATIVO
076700                 MOVE "S"                           TO WRK-JOG-ACHADO
076800         END-SEARCH.
076900
077000         PERFORM 0251-APLICAR-DEFAULT-JOGADOR.
077100
077200 0250-LOCALIZAR-JOGADOR-FIM.               EXIT.
077300*-----------------------------------------------------------------*
077400*    DEFAULTS DO JOGADOR QUANDO CAMPO VEM ZERADO/BRANCO OU QUANDO
077500*    O JOGADOR NAO FOI ACHADO NO MESTRE (CAMPOS TODOS A ZERO).
077600*-----------------------------------------------------------------*
077700 0251-APLICAR-DEFAULT-JOGADOR SECTION.
077800*-----------------------------------------------------------------*
077900         IF WRK-JOG-ELO EQUAL ZERO
078000             MOVE 1500 TO WRK-JOG-ELO
078100         END-IF.
078200
078300         IF WRK-JOG-IDADE EQUAL ZERO
078400             MOVE 25 TO WRK-JOG-IDADE
078500         END-IF.
078600
078700         IF WRK-JOG-TAXA-ACEITE EQUAL ZERO
078800             MOVE .500 TO WRK-JOG-TAXA-ACEITE
078900         END-IF.
079000
079100         IF WRK-JOG-DIAS-INATIVO EQUAL ZERO
079200             MOVE 30 TO WRK-JOG-DIAS-INATIVO
079300         END-IF.
079400
079500 0251-APLICAR-DEFAULT-JOGADOR-FIM.         EXIT.
079600*-----------------------------------------------------------------*
079700*    MONTA OS PARAMETROS E CHAMA O PDLSCORE PARA PONTUAR O PAR
079800*    JOGADOR / PEDIDO CORRENTE.
079900*-----------------------------------------------------------------*
080000 0260-PONTUAR-CANDIDATO SECTION.
080100*-----------------------------------------------------------------*
080200         MOVE WRK-JOG-ELO             TO WRK-SC-JOG-ELO.
080300         MOVE WRK-JOG-GENERO          TO WRK-SC-JOG-GENERO.
080400         MOVE WRK-JOG-POS-DRIVE       TO WRK-SC-JOG-POS-DRIVE.
080500         MOVE WRK-JOG-POS-REVES       TO WRK-SC-JOG-POS-REVES.
080600         MOVE WRK-JOG-LATITUDE        TO WRK-SC-JOG-LATITUDE.
080700         MOVE WRK-JOG-LONGITUDE       TO WRK-SC-JOG-LONGITUDE.
080800         MOVE WRK-JOG-QTD-DISPONIB    TO WRK-SC-JOG-QTD-DISPONIB.
080900         MOVE WRK-JOG-DISPONIB (1)    TO WRK-SC-JOG-DISPONIB (1).
081000         MOVE WRK-JOG-DISPONIB (2)    TO WRK-SC-JOG-DISPONIB (2).
081100         MOVE WRK-JOG-DISPONIB (3)    TO WRK-SC-JOG-DISPONIB (3).
081200         MOVE WRK-JOG-TAXA-ACEITE     TO WRK-SC-JOG-TAXA-ACEITE.
081300         MOVE WRK-JOG-DIAS-INATIVO    TO WRK-SC-JOG-DIAS-INATIVO.
081400
081500         MOVE PED-ELO-MIN             TO WRK-SC-PED-ELO-MIN.
081600         MOVE PED-ELO-MAX             TO WRK-SC-PED-ELO-MAX.
081700         MOVE PED-LATITUDE            TO WRK-SC-PED-LATITUDE.
081800         MOVE PED-LONGITUDE           TO WRK-SC-PED-LONGITUDE.
081900         MOVE PED-HORARIO             TO WRK-SC-PED-HORARIO.
082000         MOVE PED-DURACAO             TO WRK-SC-PED-DURACAO.
082100         MOVE PED-POSICAO-PREF        TO WRK-SC-PED-POSICAO-PREF.
082200
082300         MOVE SIM-SIMILARIDADE        TO WRK-SC-SIMILARIDADE.
082400
082500         CALL "PDLSCORE" USING WRK-SCORE-PARAMETROS.              0033    
082600
082700 0260-PONTUAR-CANDIDATO-FIM.               EXIT.
082800*-----------------------------------------------------------------*
082900*    MONTA A DESCRICAO DO JOGADOR EM TEXTO LIVRE, FRASE A FRASE,
083000*    PARA A LINHA DE CONFERENCIA DO RELATORIO (CHAMADO 0071).
083100*    CARACTERES ACENTUADOS SAO GRAFADOS SEM ACENTO, POIS O
083200*    CONJUNTO DE CARACTERES DO TERMINAL DA FOURSYS NAO SUPORTA
083300*    ACENTUACAO.
083400*-----------------------------------------------------------------*
083500 0281-MONTA-DESCR-JOGADOR SECTION.                                0071    
083600*-----------------------------------------------------------------*
083700         MOVE SPACES TO WRK-DESCR-JOGADOR.
083800         MOVE ZERO   TO WRK-PONTEIRO-DESCR.
083900
084000         IF WRK-JOG-CATEGORIA NOT EQUAL SPACES
084100             STRING "Jugador de padel categoria " DELIMITED BY SIZE
084200                    WRK-JOG-CATEGORIA DELIMITED BY SPACE
084300                    INTO WRK-DESCR-JOGADOR
084400                    WITH POINTER WRK-PONTEIRO-DESCR
084500             END-STRING
084600             PERFORM 0288-ACRESC-PONTO-JOG
084700         END-IF.
084800
084900         MOVE WRK-JOG-ELO TO WRK-FRASE-NUM-1.
085000         STRING "ELO " DELIMITED BY SIZE
085100                WRK-FRASE-NUM-1 DELIMITED BY SIZE
085200                INTO WRK-DESCR-JOGADOR
085300                WITH POINTER WRK-PONTEIRO-DESCR
085400         END-STRING.
085500         PERFORM 0288-ACRESC-PONTO-JOG.
085600
085700         MOVE WRK-JOG-IDADE TO WRK-FRASE-NUM-1.
085800         STRING "Edad " DELIMITED BY SIZE
085900                WRK-FRASE-NUM-1 DELIMITED BY SIZE
086000                " anos" DELIMITED BY SIZE
086100                INTO WRK-DESCR-JOGADOR
086200                WITH POINTER WRK-PONTEIRO-DESCR
086300         END-STRING.
086400         PERFORM 0288-ACRESC-PONTO-JOG.
086500
086600         IF WRK-JOG-GENERO NOT EQUAL SPACES
086700             STRING "Genero " DELIMITED BY SIZE
086800                    WRK-JOG-GENERO DELIMITED BY SPACE
086900                    INTO WRK-DESCR-JOGADOR
087000                    WITH POINTER WRK-PONTEIRO-DESCR
087100             END-STRING
087200             PERFORM 0288-ACRESC-PONTO-JOG
087300         END-IF.
087400
087500         IF WRK-JOG-POS-DRIVE EQUAL "Y" AND
087600            WRK-JOG-POS-REVES EQUAL "Y"
087700             STRING "Juega de drive y reves" DELIMITED BY SIZE
087800                    INTO WRK-DESCR-JOGADOR
087900                    WITH POINTER WRK-PONTEIRO-DESCR
088000             END-STRING
088100             PERFORM 0288-ACRESC-PONTO-JOG
088200         ELSE
088300             IF WRK-JOG-POS-DRIVE EQUAL "Y"
088400                 STRING "Juega de drive" DELIMITED BY SIZE
088500                        INTO WRK-DESCR-JOGADOR
088600                        WITH POINTER WRK-PONTEIRO-DESCR
088700                 END-STRING
088800                 PERFORM 0288-ACRESC-PONTO-JOG
088900             ELSE
089000                 IF WRK-JOG-POS-REVES EQUAL "Y"
089100                     STRING "Juega de reves" DELIMITED BY SIZE
089200                            INTO WRK-DESCR-JOGADOR
089300                            WITH POINTER WRK-PONTEIRO-DESCR
089400                     END-STRING
089500                     PERFORM 0288-ACRESC-PONTO-JOG
089600                 END-IF
089700             END-IF
089800         END-IF.
089900
090000         IF WRK-JOG-ZONA NOT EQUAL SPACES
090100             STRING "Zona " DELIMITED BY SIZE
090200                    WRK-JOG-ZONA DELIMITED BY SPACE
090300                    INTO WRK-DESCR-JOGADOR
090400                    WITH POINTER WRK-PONTEIRO-DESCR
090500             END-STRING
090600             PERFORM 0288-ACRESC-PONTO-JOG
090700         END-IF.
090800
090900         IF WRK-JOG-QTD-DISPONIB GREATER ZERO
091000             PERFORM 0286-MONTAR-DISPONIB
091100             STRING "Disponible " DELIMITED BY SIZE
091200                    WRK-FRASE-DISPONIB (1:WRK-PONT-DISPONIB - 1)
091300                                 DELIMITED BY SIZE
091400                    INTO WRK-DESCR-JOGADOR
091500                    WITH POINTER WRK-PONTEIRO-DESCR
091600             END-STRING
091700             PERFORM 0288-ACRESC-PONTO-JOG
091800         END-IF.
091900
092000         IF WRK-JOG-TAXA-ACEITE GREATER .800
092100             STRING "Jugador muy confiable y activo" DELIMITED BY SIZE
092200                    INTO WRK-DESCR-JOGADOR
092300                    WITH POINTER WRK-PONTEIRO-DESCR
092400             END-STRING
092500             PERFORM 0288-ACRESC-PONTO-JOG
092600         ELSE
092700             IF WRK-JOG-TAXA-ACEITE LESS .400
092800                 STRING "Jugador ocasional" DELIMITED BY SIZE
092900                        INTO WRK-DESCR-JOGADOR
093000                        WITH POINTER WRK-PONTEIRO-DESCR
093100                 END-STRING
093200                 PERFORM 0288-ACRESC-PONTO-JOG
093300             END-IF
093400         END-IF.
093500
093600         IF WRK-JOG-DIAS-INATIVO LESS 3
093700             STRING "Usuario muy activo" DELIMITED BY SIZE
093800                    INTO WRK-DESCR-JOGADOR
093900                    WITH POINTER WRK-PONTEIRO-DESCR
094000             END-STRING
094100         END-IF.
094200
094300 0281-MONTA-DESCR-JOGADOR-FIM.             EXIT.
094400*-----------------------------------------------------------------*
094500 0286-MONTAR-DISPONIB SECTION.
094600*-----------------------------------------------------------------*
094700         MOVE SPACES TO WRK-FRASE-DISPONIB.
094800         MOVE 1      TO WRK-PONT-DISPONIB.
094900
095000         PERFORM 0287-ACRESC-SLOT-DISPONIB
095100             VARYING IX-WJ-DISP FROM 1 BY 1
095200             UNTIL IX-WJ-DISP GREATER WRK-JOG-QTD-DISPONIB.
095300
095400 0286-MONTAR-DISPONIB-FIM.                 EXIT.
095500*-----------------------------------------------------------------*
095600 0287-ACRESC-SLOT-DISPONIB SECTION.
095700*-----------------------------------------------------------------*
095800         IF IX-WJ-DISP GREATER 1
095900             STRING ", " DELIMITED BY SIZE
096000                    INTO WRK-FRASE-DISPONIB
096100                    WITH POINTER WRK-PONT-DISPONIB
096200             END-STRING
096300         END-IF.
096400
096500         STRING WRK-JOG-DISP-INICIO (IX-WJ-DISP)
096600                        DELIMITED BY SIZE
096700                "-" DELIMITED BY SIZE
096800                WRK-JOG-DISP-FIM (IX-WJ-DISP)
096900                        DELIMITED BY SIZE
097000                INTO WRK-FRASE-DISPONIB
097100                WITH POINTER WRK-PONT-DISPONIB
097200         END-STRING.
097300
097400 0287-ACRESC-SLOT-DISPONIB-FIM.             EXIT.
097500*-----------------------------------------------------------------*
097600 0288-ACRESC-PONTO-JOG SECTION.
097700*-----------------------------------------------------------------*
097800         STRING ". " DELIMITED BY SIZE
097900                INTO WRK-DESCR-JOGADOR
098000                WITH POINTER WRK-PONTEIRO-DESCR
098100         END-STRING.
098200
098300 0288-ACRESC-PONTO-JOG-FIM.                EXIT.
098400*-----------------------------------------------------------------*
098500*    MONTA OS PARAMETROS E CHAMA O PDLCONVI PARA GERAR A
098600*    MENSAGEM DE CONVITE DO CANDIDATO CORRENTE.
098700*-----------------------------------------------------------------*
098800 0282-GERAR-CONVITE SECTION.
098900*-----------------------------------------------------------------*
099000         MOVE WRK-SC-PONTUACAO-TOTAL  TO WRK-CV-SCORE.
099100         MOVE WRK-SC-DISTANCIA-KM     TO WRK-CV-DISTANCIA-KM.
099200         MOVE PED-ZONA                TO WRK-CV-ZONA.
099300         MOVE PED-HORARIO             TO WRK-CV-HORARIO.
099400         MOVE PED-NOME-ORGANIZADOR    TO WRK-CV-ORG-NOME.
099500         MOVE PED-GENERO-ORGANIZADOR  TO WRK-CV-ORG-GENERO.
099600
099700         CALL "PDLCONVI" USING WRK-CONVITE-PARAMETROS.
099800
099900 0282-GERAR-CONVITE-FIM.                   EXIT.
100000*-----------------------------------------------------------------*
100100*    INSERCAO ORDENADA DO CANDIDATO CORRENTE NA TAB-CANDIDATOS
100200*    (TOP-20 POR PONTUACAO DECRESCENTE, SEM USO DE SORT - O
100300*    VOLUME MAXIMO DE 20 NAO JUSTIFICA UM PASSO DE SORT).
100400*-----------------------------------------------------------------*
100500 0270-ORDENAR-CANDIDATOS SECTION.
100600*-----------------------------------------------------------------*
100700         IF TAB-CAND-QTD LESS 20
100800             ADD 1 TO TAB-CAND-QTD
100900             MOVE TAB-CAND-QTD TO WRK-IX-SUBIR
101000             PERFORM 0272-GRAVAR-CAND-NA-POSICAO
101100             PERFORM 0271-SUBIR-CANDIDATO
101200                 UNTIL WRK-IX-SUBIR EQUAL 1
101300                    OR TAB-CAND-SCORE (WRK-IX-SUBIR) NOT GREATER
101400                       TAB-CAND-SCORE (WRK-IX-SUBIR - 1)
101500         ELSE
101600             IF WRK-SC-PONTUACAO-TOTAL GREATER TAB-CAND-SCORE (20)
101700                 MOVE 20 TO WRK-IX-SUBIR
101800                 PERFORM 0272-GRAVAR-CAND-NA-POSICAO
101900                 PERFORM 0271-SUBIR-CANDIDATO
102000                     UNTIL WRK-IX-SUBIR EQUAL 1
102100                        OR TAB-CAND-SCORE (WRK-IX-SUBIR) NOT GREATER
102200                           TAB-CAND-SCORE (WRK-IX-SUBIR - 1)
102300             END-IF
102400         END-IF.
102500
102600 0270-ORDENAR-CANDIDATOS-FIM.               EXIT.
102700*-----------------------------------------------------------------*
102800 0272-GRAVAR-CAND-NA-POSICAO SECTION.
102900*-----------------------------------------------------------------*
103000         MOVE WRK-JOG-ID               TO
103100              TAB-CAND-JOGADOR-ID (WRK-IX-SUBIR).
103200         MOVE WRK-JOG-NOME             TO
103300              TAB-CAND-NOME (WRK-IX-SUBIR).
103400         MOVE WRK-SC-PONTUACAO-TOTAL   TO
103500              TAB-CAND-SCORE (WRK-IX-SUBIR).
103600         MOVE WRK-SC-DISTANCIA-KM      TO
103700              TAB-CAND-DISTANCIA (WRK-IX-SUBIR).
103800         MOVE WRK-JOG-ELO              TO
103900              TAB-CAND-ELO (WRK-IX-SUBIR).
104000         MOVE WRK-SC-DIF-ELO           TO
104100              TAB-CAND-DIF-ELO (WRK-IX-SUBIR).
104200         MOVE WRK-JOG-TAXA-ACEITE      TO
104300              TAB-CAND-TAXA-ACEITE (WRK-IX-SUBIR).
104400         MOVE WRK-SC-MOTIVOS           TO
104500              TAB-CAND-MOTIVOS (WRK-IX-SUBIR).
104600         MOVE WRK-DESCR-JOGADOR        TO
104700              TAB-CAND-DESCR-JOGADOR (WRK-IX-SUBIR).
104800         MOVE WRK-CV-MENSAGEM          TO
104900              TAB-CAND-MENSAGEM-CONVITE (WRK-IX-SUBIR).
105000
105100 0272-GRAVAR-CAND-NA-POSICAO-FIM.           EXIT.
105200*-----------------------------------------------------------------*
105300 0271-SUBIR-CANDIDATO SECTION.
105400*-----------------------------------------------------------------*
105500         MOVE TAB-CAND (WRK-IX-SUBIR)     TO WRK-CAND-TEMP.
105600         MOVE TAB-CAND (WRK-IX-SUBIR - 1) TO TAB-CAND (WRK-IX-SUBIR).
105700         MOVE WRK-CAND-TEMP                TO
105800              TAB-CAND (WRK-IX-SUBIR - 1).
105900         SUBTRACT 1 FROM WRK-IX-SUBIR.
106000
106100 0271-SUBIR-CANDIDATO-FIM.                  EXIT.
106200*-----------------------------------------------------------------*
106300*    GRAVA OS CANDIDATOS FINAIS DO PEDIDO NO ARQUIVO DE SAIDA E
106400*    IMPRIME A LINHA DE DETALHE DE CADA UM.
106500*-----------------------------------------------------------------*
106600 0280-GRAVAR-CANDIDATOS SECTION.
106700*-----------------------------------------------------------------*
106800         PERFORM 0286-GRAVAR-E-IMPRIMIR-UM
106900             VARYING WRK-IX-GRAVAR FROM 1 BY 1
107000             UNTIL WRK-IX-GRAVAR GREATER TAB-CAND-QTD.
107100
107200 0280-GRAVAR-CANDIDATOS-FIM.                EXIT.
107300*-----------------------------------------------------------------*
107400 0286-GRAVAR-E-IMPRIMIR-UM SECTION.
107500*-----------------------------------------------------------------*
107600         PERFORM 0283-GRAVAR-CANDIDATO-REG.
107700         PERFORM 0284-IMP-DETALHE.
107800
107900 0286-GRAVAR-E-IMPRIMIR-UM-FIM.              EXIT.
108000*-----------------------------------------------------------------*
108100 0283-GRAVAR-CANDIDATO-REG SECTION.
108200*-----------------------------------------------------------------*
108300         MOVE PED-ID                          TO CAN-PEDIDO-ID.
108400         MOVE WRK-IX-GRAVAR                    TO CAN-POSICAO.
108500         MOVE TAB-CAND-JOGADOR-ID (WRK-IX-GRAVAR) TO CAN-JOGADOR-ID.
108600         MOVE TAB-CAND-NOME (WRK-IX-GRAVAR)       TO CAN-NOME-JOGADOR.
108700         MOVE TAB-CAND-SCORE (WRK-IX-GRAVAR)      TO CAN-PONTUACAO.
108800         MOVE TAB-CAND-DISTANCIA (WRK-IX-GRAVAR)  TO
108900              CAN-DISTANCIA-KM.
109000         MOVE TAB-CAND-ELO (WRK-IX-GRAVAR)        TO CAN-ELO.
109100         MOVE TAB-CAND-DIF-ELO (WRK-IX-GRAVAR)    TO CAN-DIF-ELO.
109200         MOVE TAB-CAND-TAXA-ACEITE (WRK-IX-GRAVAR) TO
109300              CAN-TAXA-ACEITE.
109400         MOVE TAB-CAND-MOTIVOS (WRK-IX-GRAVAR)    TO CAN-MOTIVOS.
109500         MOVE TAB-CAND-MENSAGEM-CONVITE (WRK-IX-GRAVAR) TO
109600              CAN-MENSAGEM-CONVITE.
109700
109800         WRITE REG-CANDIDATO.
109900
110000         IF FS-CANDIDATO NOT EQUAL "00"
110100             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
110200             MOVE FS-CANDIDATO      TO WRK-STATUS-ERRO
110300             MOVE "CANDIDATO"       TO WRK-ARQUIVO-ERRO
110400             PERFORM 9999-TRATA-ERRO
110500         END-IF.
110600
110700         ADD 1 TO ACU-CANDIDATOS-GRAVADOS.
110800         ADD TAB-CAND-SCORE (WRK-IX-GRAVAR) TO ACU-SCORE-GERAL-SOMA.
110900         ADD TAB-CAND-SCORE (WRK-IX-GRAVAR) TO ACU-PED-SCORE-SOMA.
111000
111100 0283-GRAVAR-CANDIDATO-REG-FIM.              EXIT.
111200*-----------------------------------------------------------------*
111300*    LINHA DE DETALHE + LINHAS DE CONFERENCIA (DESCRICAO DO
111400*    JOGADOR E MENSAGEM DE CONVITE) DE UM CANDIDATO.
111500*-----------------------------------------------------------------*
111600 0284-IMP-DETALHE SECTION.
111700*-----------------------------------------------------------------*
111800         IF ACU-QT-LINHAS GREATER 45
111900             PERFORM 0311-IMP-CABEC-CONTINUACAO
112000         END-IF.
112100
112200         MOVE WRK-IX-GRAVAR                       TO WRK-DT-POSICAO.
112300         MOVE TAB-CAND-JOGADOR-ID (WRK-IX-GRAVAR)  TO
112400              WRK-DT-JOGADOR-ID.
112500         MOVE TAB-CAND-NOME (WRK-IX-GRAVAR)        TO WRK-DT-NOME.
112600         MOVE TAB-CAND-ELO (WRK-IX-GRAVAR)         TO WRK-DT-ELO.
112700         MOVE TAB-CAND-DIF-ELO (WRK-IX-GRAVAR)     TO WRK-DT-DIF-ELO.
112800         MOVE TAB-CAND-SCORE (WRK-IX-GRAVAR)       TO WRK-DT-SCORE.
112900         MOVE TAB-CAND-DISTANCIA (WRK-IX-GRAVAR)   TO
113000              WRK-DT-DISTANCIA.
113100         MOVE TAB-CAND-TAXA-ACEITE (WRK-IX-GRAVAR) TO WRK-DT-ACEITE.
113200         MOVE TAB-CAND-MOTIVOS (WRK-IX-GRAVAR)     TO WRK-DT-MOTIVOS.
113300
113400         MOVE WRK-DETALHE TO REG-RELATOR.
113500         WRITE REG-RELATOR AFTER 1 LINE.
113600         ADD 1 TO ACU-QT-LINHAS.
113700
113800         MOVE TAB-CAND-DESCR-JOGADOR (WRK-IX-GRAVAR) TO
113900              WRK-LJ-DESCR-JOGADOR.
114000         MOVE WRK-LINHA-DESCR-JOG TO REG-RELATOR.
114100         WRITE REG-RELATOR AFTER 1 LINE.
114200         ADD 1 TO ACU-QT-LINHAS.
114300
114400         MOVE TAB-CAND-MENSAGEM-CONVITE (WRK-IX-GRAVAR) TO
114500              WRK-LC-MENSAGEM.
114600         MOVE WRK-LINHA-CONVITE TO REG-RELATOR.
114700         WRITE REG-RELATOR AFTER 1 LINE.
114800         ADD 1 TO ACU-QT-LINHAS.
114900
115000 0284-IMP-DETALHE-FIM.                       EXIT.
115100*-----------------------------------------------------------------*
115200 0311-IMP-CABEC-CONTINUACAO SECTION.
115300*-----------------------------------------------------------------*
115400         MOVE WRK-CABEC3 TO REG-RELATOR.
115500         WRITE REG-RELATOR AFTER PAGE.
115600         MOVE WRK-CABEC1 TO REG-RELATOR.
115700         WRITE REG-RELATOR AFTER 1 LINE.
115800         MOVE WRK-CABEC3 TO REG-RELATOR.
115900         WRITE REG-RELATOR AFTER 1 LINE.
116000         MOVE WRK-CABEC2 TO REG-RELATOR.
116100         WRITE REG-RELATOR AFTER 1 LINE.
116200         MOVE WRK-CABEC3 TO REG-RELATOR.
116300         WRITE REG-RELATOR AFTER 1 LINE.
116400         ADD 1 TO ACU-PAGINA.
116500         MOVE 4 TO ACU-QT-LINHAS.
116600
116700 0311-IMP-CABEC-CONTINUACAO-FIM.              EXIT.
116800*-----------------------------------------------------------------*
116900*    CABECALHO DE PAGINA + CABECALHO DE GRUPO (PEDIDO) - IMPRIME
117000*    A CADA PEDIDO NOVO, SEMPRE EM PAGINA NOVA A PARTIR DA
117100*    SEGUNDA (CHAMADO 0033).
117200*-----------------------------------------------------------------*
117300 0310-IMP-CABECALHO-PEDIDO SECTION.
117400*-----------------------------------------------------------------*
117500         MOVE ACU-PAGINA TO WRK-C1-PAGINA.
117600
117700         IF ACU-PAGINA GREATER ZERO
117800             MOVE WRK-CABEC3 TO REG-RELATOR
117900             WRITE REG-RELATOR AFTER PAGE
118000         ELSE
118100             MOVE WRK-CABEC3 TO REG-RELATOR
118200             WRITE REG-RELATOR AFTER 1 LINE
118300         END-IF.
118400
118500         ADD 1 TO ACU-PAGINA.
118600         MOVE ACU-PAGINA TO WRK-C1-PAGINA.
118700         MOVE WRK-CABEC1 TO REG-RELATOR.
118800         WRITE REG-RELATOR AFTER 1 LINE.
118900         MOVE WRK-CABEC3 TO REG-RELATOR.
119000         WRITE REG-RELATOR AFTER 1 LINE.
119100         MOVE WRK-CABEC2 TO REG-RELATOR.
119200         WRITE REG-RELATOR AFTER 1 LINE.
119300         MOVE WRK-CABEC3 TO REG-RELATOR.
119400         WRITE REG-RELATOR AFTER 1 LINE.
119500
119600         MOVE PED-ID      TO WRK-C4-PEDIDO-ID.
119700         MOVE PED-ZONA    TO WRK-C4-ZONA.
119800         MOVE PED-HORARIO TO WRK-C4-HORARIO.
119900         MOVE PED-ELO-MIN TO WRK-C4-ELO-MIN.
120000         MOVE PED-ELO-MAX TO WRK-C4-ELO-MAX.
120100         MOVE WRK-CABEC4 TO REG-RELATOR.
120200         WRITE REG-RELATOR AFTER 1 LINE.
120300
120400         MOVE WRK-DESCR-PEDIDO TO WRK-C5-DESCR-PEDIDO.
120500         MOVE WRK-CABEC5 TO REG-RELATOR.
120600         WRITE REG-RELATOR AFTER 1 LINE.
120700
120800         MOVE WRK-CABEC3 TO REG-RELATOR.
120900         WRITE REG-RELATOR AFTER 1 LINE.
121000
121100         MOVE 7 TO ACU-QT-LINHAS.
121200         MOVE ZERO TO ACU-PED-SCORE-SOMA.
121300
121400 0310-IMP-CABECALHO-PEDIDO-FIM.               EXIT.
121500*-----------------------------------------------------------------*
121600*    RODAPE DO PEDIDO - QUANTIDADE DE CANDIDATOS GRAVADOS E SCORE
121700*    MEDIO DO PEDIDO.
121800*-----------------------------------------------------------------*
121900 0290-TOTAIS-PEDIDO SECTION.
122000*-----------------------------------------------------------------*
122100         MOVE TAB-CAND-QTD TO WRK-RP-QTD-CAND.
122200
122300         IF TAB-CAND-QTD GREATER ZERO
122400             COMPUTE ACU-PED-SCORE-MEDIA ROUNDED =
122500                     ACU-PED-SCORE-SOMA / TAB-CAND-QTD
122600         ELSE
122700             MOVE ZERO TO ACU-PED-SCORE-MEDIA
122800         END-IF.
122900
123000         MOVE ACU-PED-SCORE-MEDIA TO WRK-RP-SCORE-MEDIO.
123100         MOVE WRK-RODAPE-PEDIDO TO REG-RELATOR.
123200         WRITE REG-RELATOR AFTER 1 LINE.
123300         ADD 1 TO ACU-QT-LINHAS.
123400
123500 0290-TOTAIS-PEDIDO-FIM.                      EXIT.
123600*-----------------------------------------------------------------*
123700*    TOTAIS GERAIS DO LOTE, IMPRESSOS NA ULTIMA PAGINA.
123800*-----------------------------------------------------------------*
123900 0320-IMP-TOTAIS-GERAIS SECTION.
124000*-----------------------------------------------------------------*
124100         MOVE WRK-CABEC3 TO REG-RELATOR.
124200         WRITE REG-RELATOR AFTER 1 LINE.
124300
124400         MOVE ACU-PEDIDOS             TO WRK-TG-PEDIDOS.
124500         MOVE ACU-CANDIDATOS-GRAVADOS TO WRK-TG-CANDIDATOS.
124600
124700         IF ACU-CANDIDATOS-GRAVADOS GREATER ZERO
124800             COMPUTE ACU-SCORE-GERAL-MEDIA ROUNDED =
124900                     ACU-SCORE-GERAL-SOMA / ACU-CANDIDATOS-GRAVADOS
125000         ELSE
125100             MOVE ZERO TO ACU-SCORE-GERAL-MEDIA
125200         END-IF.
125300
125400         MOVE ACU-SCORE-GERAL-MEDIA TO WRK-TG-SCORE-MEDIO.
125500         MOVE WRK-TOTAL-GERAL TO REG-RELATOR.
125600         WRITE REG-RELATOR AFTER 1 LINE.
125700
125800 0320-IMP-TOTAIS-GERAIS-FIM.                   EXIT.
125900*-----------------------------------------------------------------*
126000 0300-FINALIZAR SECTION.
126100*-----------------------------------------------------------------*
126200         PERFORM 0320-IMP-TOTAIS-GERAIS.
126300
126400         CLOSE JOGADOR
126500               PEDIDO
126600               SIMILAR
126700               CANDIDATO
126800               RELATOR.
126900
127000         DISPLAY "PDLCAND - PEDIDOS PROCESSADOS....: " ACU-PEDIDOS.
127100         DISPLAY "PDLCAND - CANDIDATOS GRAVADOS.....: "
127200                 ACU-CANDIDATOS-GRAVADOS.
127300
127400 0300-FINALIZAR-FIM.                           EXIT.
127500*-----------------------------------------------------------------*
127600*    ROTINA PADRAO DE ERRO - EXIBE DIAGNOSTICO E ENCERRA O
127700*    PROGRAMA (COMUM A TODOS OS PROGRAMAS DO LOTE PDLXXX).
127800*-----------------------------------------------------------------*
127900 9999-TRATA-ERRO SECTION.
128000*-----------------------------------------------------------------*
128100         ADD 1 TO WRK-QT-ERROS-ARQUIVO.
128200*
128300*        STATUS "23"/"10" NAO SAO ERRO DE FATO (REGISTRO NAO
128400*        ACHADO / FIM DE ARQUIVO) - SE ALGUM DIA CHEGAREM ATE
128500*        AQUI, NAO TEM DIAGNOSTICO DE LEITURA/GRAVACAO PARA
128600*        MOSTRAR, SO ENCERRA (CHAMADO 0318).
128700*
128800         IF WRK-STATUS-ERRO EQUAL "23" OR WRK-STATUS-ERRO EQUAL "10"
128900             GO TO 9999-TRATA-ERRO-SAIDA
129000         END-IF.
129100
129200         DISPLAY "PDLCAND - " WRK-DESCRICAO-ERRO.
129300         DISPLAY "ARQUIVO..: " WRK-ARQUIVO-ERRO.
129400         DISPLAY "STATUS...: " WRK-STATUS-ERRO.
129500
129600 9999-TRATA-ERRO-SAIDA.
129700         CLOSE JOGADOR
129800               PEDIDO
129900               SIMILAR
130000               CANDIDATO
130100               RELATOR.
130200         GOBACK.
130300
130400 9999-TRATA-ERRO-FIM.                           EXIT.
130500*-----------------------------------------------------------------*

000100*=================================================================*
000200*    BOOK........: #BOOKCAN
000300*    PROGRAMADOR.: MATHEUS H. MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 08 / 1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO ARQUIVO DE CANDIDATOS (CANDIDATO) -
000900*                  SAIDA DO PDLCAND, UM REGISTRO POR CANDIDATO
001000*                  MANTIDO NO TOP-20 DE CADA PEDIDO, GRAVADO EM
001100*                  ORDEM DE CLASSIFICACAO (CAN-POSICAO).
001200*                  LRECL = 300 POSICOES.
001300*-----------------------------------------------------------------*
001400*                            ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
001700*    OBJETIVO...: INCLUIR CAN-MOTIVOS (ATE 6 JUSTIFICATIVAS DE
001800*                 PONTUACAO) E CAN-MENSAGEM-CONVITE.
001900*-----------------------------------------------------------------*
002000*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
002100*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
002200*                 SEM MUDANCA DE LAYOUT.
002300*-----------------------------------------------------------------*
002400*    PROGRAMADOR: M.H.MEDEIROS   DATA: 09/10/2023  CHAMADO: 0351
002500*    OBJETIVO...: CAN-JOGADOR-ID E CAN-PEDIDO-ID PASSAM A ACEITAR
002600*                 12 POSICOES (ERA 8) - NOVO PADRAO DE CHAVE DO
002700*                 CADASTRO DE JOGADORES E PEDIDOS.
002800*-----------------------------------------------------------------*
002900 01  REG-CANDIDATO.
003000     05 CAN-PEDIDO-ID             PIC X(012).
003100     05 CAN-POSICAO               PIC 9(002).
003200     05 CAN-JOGADOR-ID            PIC X(012).
003300     05 CAN-NOME-JOGADOR          PIC X(030).
003400     05 CAN-SCORE-DIST.
003500         10 CAN-PONTUACAO         PIC V9(003).
003600         10 CAN-DISTANCIA-KM      PIC 9(005)V9(002).
003700     05 CAN-SCORE-DIST-N REDEFINES CAN-SCORE-DIST.
003800         10 CAN-PONTUACAO-N       PIC 9(003).
003900         10 CAN-DISTANCIA-KM-N    PIC 9(007).
004000     05 CAN-ELO                   PIC 9(004).
004100     05 CAN-DIF-ELO               PIC 9(004).
004200     05 CAN-ELO-R REDEFINES CAN-DIF-ELO.
004300         10 CAN-DIF-ELO-CENTENA   PIC 9(002).
004400         10 CAN-DIF-ELO-DEZENA    PIC 9(002).
004500     05 CAN-TAXA-ACEITE           PIC V9(003).
004600*-----------------------------------------------------------------*
004700*    JUSTIFICATIVAS DE PONTUACAO, MONTADAS PELO PDLSCORE COM
004800*    STRING ... DELIMITED SIZE, SEPARADAS POR ";" - QUANTIDADE
004900*    VARIA CONFORME OS FATORES QUE BATEM O LIMIAR DE CADA UM.
005000*-----------------------------------------------------------------*
005100     05 CAN-MOTIVOS               PIC X(120).                     0033    
005200     05 CAN-MENSAGEM-CONVITE      PIC X(100).                     0033    
005300     05 FILLER                    PIC X(003).

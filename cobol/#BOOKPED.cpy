000100*=================================================================*
000200*    BOOK........: #BOOKPED
000300*    PROGRAMADOR.: MATHEUS H. MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 08 / 1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO ARQUIVO DE PEDIDOS DE PARTIDA
000900*                  (PEDIDO), LIDO PELO PDLCAND E PASSADO AO
001000*                  PDLADPT PARA APLICACAO DOS DEFAULTS.
001100*                  LRECL = 130 POSICOES.
001200*-----------------------------------------------------------------*
001300*                            ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
001600*    OBJETIVO...: INCLUIR POSICAO PREFERIDA E GENERO PREFERIDO
001700*                 NO PEDIDO, A PEDIDO DA AREA DE PAREAMENTO.
001800*-----------------------------------------------------------------*
001900*    PROGRAMADOR: M.H.MEDEIROS   DATA: 08/06/1994  CHAMADO: 0071
002000*    OBJETIVO...: INCLUIR NOME E GENERO DO ORGANIZADOR, USADOS
002100*                 NA MENSAGEM DE CONVITE (PDLCONVI).
002200*-----------------------------------------------------------------*
002300*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
002400*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
002500*                 SEM MUDANCA DE LAYOUT.
002600*-----------------------------------------------------------------*
002700*    PROGRAMADOR: M.H.MEDEIROS   DATA: 09/10/2023  CHAMADO: 0351
002800*    OBJETIVO...: PED-ID PASSOU A ACEITAR 12 POSICOES (ERA 8) -
002900*                 NOVO PADRAO DE CHAVE DO CADASTRO DE PEDIDOS.
003000*-----------------------------------------------------------------*
003100 01  REG-PEDIDO.
003200     05 PED-ID                    PIC X(012).
003300     05 PED-ELO-MIN               PIC 9(004).
003400     05 PED-ELO-MAX               PIC 9(004).
003500     05 PED-LATITUDE              PIC S9(003)V9(006).
003600     05 PED-LAT-R REDEFINES PED-LATITUDE.
003700         10 PED-LAT-SINAL         PIC S9(001).
003800         10 PED-LAT-GRAUS         PIC 9(002).
003900         10 PED-LAT-FRACAO        PIC 9(006).
004000     05 PED-LONGITUDE             PIC S9(003)V9(006).
004100     05 PED-LON-R REDEFINES PED-LONGITUDE.
004200         10 PED-LON-SINAL         PIC S9(001).
004300         10 PED-LON-GRAUS         PIC 9(002).
004400         10 PED-LON-FRACAO        PIC 9(006).
004500     05 PED-ZONA                  PIC X(020).
004600     05 PED-HORARIO               PIC X(005).
004700     05 PED-HORARIO-R REDEFINES PED-HORARIO.
004800         10 PED-HORA              PIC X(002).
004900         10 FILLER                PIC X(001).
005000         10 PED-MINUTO            PIC X(002).
005100     05 PED-DURACAO               PIC 9(003).
005200     05 PED-POSICAO-PREF          PIC X(008).                     0033    
005300         88 PED-PREF-DRIVE              VALUE "FOREHAND".
005400         88 PED-PREF-REVES              VALUE "BACKHAND".
005500         88 PED-SEM-PREF-POSICAO        VALUE SPACES.
005600     05 PED-GENERO-PREF           PIC X(006).                     0033    
005700         88 PED-PREF-MASCULINO          VALUE "MALE  ".
005800         88 PED-PREF-FEMININO           VALUE "FEMALE".
005900         88 PED-PREF-MISTO              VALUE "MIXED ".
006000     05 PED-NOME-ORGANIZADOR      PIC X(030).                     0071    
006100     05 PED-GENERO-ORGANIZADOR    PIC X(006).                     0071    
006200         88 PED-ORG-MASCULINO           VALUE "MALE  ".
006300         88 PED-ORG-FEMININO            VALUE "FEMALE".
006400     05 FILLER                    PIC X(014).

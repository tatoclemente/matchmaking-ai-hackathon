000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLCONVI.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           17 / 09 / 1987.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLCONVI
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 17 / 09 / 1987
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: SUBROTINA QUE MONTA O TEXTO DO CONVITE DE
001800*                  PARTIDA PARA UM CANDIDATO JA PONTUADO. O TOM
001900*                  DA MENSAGEM MUDA CONFORME A FAIXA DE PONTUA-
002000*                  CAO - QUANTO MAIOR A PONTUACAO, MAIS PESSOAL
002100*                  O CONVITE. CHAMADA PELO PDLCAND PARA CADA
002200*                  CANDIDATO MANTIDO NO TOP-20.
002300*-----------------------------------------------------------------*
002400*    ARQUIVOS.... : NENHUM - SUBROTINA PURA, SEM I/O
002500*-----------------------------------------------------------------*
002600*    MODULOS..... : CHAMADA POR PDLCAND
002700*-----------------------------------------------------------------*
002800*                            ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: M.H.MEDEIROS   DATA: 08/06/1994  CHAMADO: 0071
003100*    OBJETIVO...: CRIACAO DA SUBROTINA - ANTES A MENSAGEM ERA
003200*                 FIXA ("VOCE FOI CONVIDADO PARA UMA PARTIDA"),
003300*                 A AREA DE PAREAMENTO PEDIU 4 TONS DIFERENTES
003400*                 CONFORME A QUALIDADE DO MATCH.
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 25/10/1994  CHAMADO: 0074
003700*    OBJETIVO...: O SIMBOLO DE RAQUETE USADO PELA AREA DE MARKE-
003800*                 TING NO LAYOUT ORIGINAL NAO EXISTE NA TABELA
003900*                 DE CARACTERES DA IMPRESSORA - SUBSTITUIDO POR
004000*                 ASTERISCO (*) EM TODAS AS MENSAGENS.
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
004300*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
004400*                 SEM MUDANCA DE LOGICA.
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 17/09/2014  CHAMADO: 0286
004700*    OBJETIVO...: REVISADOS OS LIMIARES .85/.70 DE PONTUACAO QUE
004800*                 DEFINEM O TOM DO CONVITE, A PEDIDO DA AREA DE
004900*                 PAREAMENTO - SEM MUDANCA NA ESTRUTURA DOS 4 TONS.
005000*-----------------------------------------------------------------*
005100*=================================================================*
005200 ENVIRONMENT                             DIVISION.
005300*=================================================================*
005400 CONFIGURATION                           SECTION.
005500*-----------------------------------------------------------------*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
005900     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
006000                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
006100*=================================================================*
006200 DATA                                    DIVISION.
006300*=================================================================*
006400 WORKING-STORAGE                         SECTION.
006500*-----------------------------------------------------------------*
006600 01  FILLER                      PIC X(050)          VALUE
006700         "***** INICIO DA WORKING - PDLCONVI *****".
006800*-----------------------------------------------------------------*
006900*    AREA DE FORMATACAO DA DISTANCIA COM 1 CASA DECIMAL, SEM
007000*    ZEROS A ESQUERDA (EDITADA E DEPOIS REDUZIDA COM INSPECT).
007100*-----------------------------------------------------------------*
007200 01  WRK-AREA-DISTANCIA.
007300     05 WRK-DIST-EDITADA         PIC ZZZZ9.9.
007400     05 WRK-DIST-BRANCOS         PIC 9(002)         COMP.
007500     05 WRK-DIST-POSICAO         PIC 9(002)         COMP.
007600     05 FILLER                   PIC X(002)          VALUE SPACES.
007700 01  WRK-AREA-DISTANCIA-R REDEFINES WRK-AREA-DISTANCIA.
007800     05 WRK-DIST-EDITADA-X       PIC X(007).
007900     05 FILLER                   PIC X(006).
008000*-----------------------------------------------------------------*
008100*    AREA GENERICA PARA ACHAR O TAMANHO UTIL (SEM BRANCOS NA
008200*    DIREITA) DE UM CAMPO ALFANUMERICO - USADA PARA O NOME DO
008300*    ORGANIZADOR E PARA A ZONA DO PEDIDO.
008400*-----------------------------------------------------------------*
008500 01  WRK-AREA-TAMANHO.
008600     05 WRK-TEXTO-ENTRADA        PIC X(030).
008700     05 WRK-TEXTO-TAM            PIC 9(002)         COMP.
008800     05 FILLER                   PIC X(010)          VALUE SPACES.
008900*-----------------------------------------------------------------*
009000 01  WRK-AREA-NOME-TAM.
009100     05 WRK-NOME-TAM             PIC 9(002)         COMP.
009200     05 FILLER                   PIC X(005)          VALUE SPACES.
009300 01  WRK-AREA-ZONA-TAM.
009400     05 WRK-ZONA-TAM             PIC 9(002)         COMP.
009500     05 FILLER                   PIC X(005)          VALUE SPACES.
009600*-----------------------------------------------------------------*
009700 01  WRK-AREA-TEXTO-NOUN.
009800     05 WRK-TEXTO-NOUN           PIC X(009).
009900     05 FILLER                   PIC X(001)          VALUE SPACE.
010000 01  WRK-TEXTO-NOUN-R REDEFINES WRK-AREA-TEXTO-NOUN.
010100     05 WRK-NOUN-CARACTER        OCCURS 9 TIMES PIC X(001).
010200     05 FILLER                   PIC X(001).
010300*-----------------------------------------------------------------*
010400 01  FILLER                      PIC X(050)          VALUE
010500         "***** FIM DA WORKING - PDLCONVI *****".
010600*-----------------------------------------------------------------*
010700 LINKAGE                                 SECTION.
010800*-----------------------------------------------------------------*
010900 01  LK-CONVITE-PARAMETROS.
011000     05 LK-CV-SCORE               PIC V9(003).
011100     05 LK-CV-DISTANCIA-KM        PIC 9(005)V9(002).
011200     05 LK-CV-ZONA                PIC X(020).
011300     05 LK-CV-HORARIO             PIC X(005).
011400     05 LK-CV-ORG-NOME            PIC X(030).
011500     05 LK-CV-ORG-GENERO          PIC X(006).
011600         88 LK-CV-ORG-E-MASCULINO       VALUE "MALE  ".
011700     05 LK-CV-MENSAGEM            PIC X(100).
011800     05 FILLER                    PIC X(005)          VALUE SPACES.
011900 01  LK-CV-CABECALHO-N REDEFINES LK-CONVITE-PARAMETROS.
012000     05 LK-CV-SCORE-N             PIC 9(003).
012100     05 LK-CV-DISTANCIA-KM-N      PIC 9(007).
012200     05 FILLER                    PIC X(166).
012300*=================================================================*
012400 PROCEDURE                               DIVISION
012500             USING LK-CONVITE-PARAMETROS.
012600*=================================================================*
012700 0000-PRINCIPAL.
012800
012900         MOVE SPACES TO LK-CV-MENSAGEM.
013000         PERFORM 1000-FORMATAR-DISTANCIA.
013100         PERFORM 1100-ACHAR-TAMANHO-NOME.
013200         PERFORM 1200-ACHAR-TAMANHO-ZONA.
013300         PERFORM 1300-GERAR-MENSAGEM.
013400         GOBACK.
013500
013600 0000-PRINCIPAL-FIM.                      EXIT.
013700*-----------------------------------------------------------------*
013800 1000-FORMATAR-DISTANCIA                 SECTION.
013900*-----------------------------------------------------------------*
014000*    REDUZ A DISTANCIA (9(005)V9(002)) A 1 CASA DECIMAL, EDITA
014100*    COM ZZZZ9.9 (TIRA ZEROS A ESQUERDA) E CONTA OS BRANCOS
014200*    INICIAIS PARA SABER ONDE O TEXTO UTIL COMECA.
014300*-----------------------------------------------------------------*
014400         MOVE LK-CV-DISTANCIA-KM TO WRK-DIST-EDITADA.
014500
014600         MOVE ZERO TO WRK-DIST-BRANCOS.
014700         INSPECT WRK-DIST-EDITADA-X TALLYING WRK-DIST-BRANCOS
014800             FOR LEADING SPACES.
014900         ADD 1 TO WRK-DIST-BRANCOS GIVING WRK-DIST-POSICAO.
015000
015100 1000-FORMATAR-DISTANCIA-FIM.             EXIT.
015200*-----------------------------------------------------------------*
015300 1100-ACHAR-TAMANHO-NOME                 SECTION.
015400*-----------------------------------------------------------------*
015500         MOVE LK-CV-ORG-NOME TO WRK-TEXTO-ENTRADA.
015600         MOVE 30 TO WRK-TEXTO-TAM.
015700
015800         PERFORM 1900-REDUZIR-TAMANHO
015900             UNTIL WRK-TEXTO-TAM EQUAL ZERO
016000             OR WRK-TEXTO-ENTRADA (WRK-TEXTO-TAM:1)
016100                NOT EQUAL SPACE.
016200
016300         IF WRK-TEXTO-TAM EQUAL ZERO
016400             MOVE 1 TO WRK-TEXTO-TAM
016500         END-IF.
016600
016700         MOVE WRK-TEXTO-TAM TO WRK-NOME-TAM.
016800
016900 1100-ACHAR-TAMANHO-NOME-FIM.             EXIT.
017000*-----------------------------------------------------------------*
017100 1200-ACHAR-TAMANHO-ZONA                 SECTION.
017200*-----------------------------------------------------------------*
017300         MOVE SPACES          TO WRK-TEXTO-ENTRADA.
017400         MOVE LK-CV-ZONA      TO WRK-TEXTO-ENTRADA (1:20).
017500         MOVE 20              TO WRK-TEXTO-TAM.
017600
017700         PERFORM 1900-REDUZIR-TAMANHO
017800             UNTIL WRK-TEXTO-TAM EQUAL ZERO
017900             OR WRK-TEXTO-ENTRADA (WRK-TEXTO-TAM:1)
018000                NOT EQUAL SPACE.
018100
018200         IF WRK-TEXTO-TAM EQUAL ZERO
018300             MOVE 1 TO WRK-TEXTO-TAM
018400         END-IF.
018500
018600         MOVE WRK-TEXTO-TAM TO WRK-ZONA-TAM.
018700
018800 1200-ACHAR-TAMANHO-ZONA-FIM.             EXIT.
018900*-----------------------------------------------------------------*
019000 1300-GERAR-MENSAGEM                     SECTION.                 0071    
019100*-----------------------------------------------------------------*
019200*    4 TONS DE CONVITE, DA MAIS PESSOAL (PONTUACAO ALTA E PERTO)
019300*    A MAIS GENERICA (PONTUACAO BAIXA) - ORDEM DE TESTE IMPORTA,
019400*    O PRIMEIRO QUE BATER GANHA.
019500*-----------------------------------------------------------------*
019600         IF LK-CV-SCORE GREATER 0.85
019700             IF LK-CV-DISTANCIA-KM LESS 3
019800                 STRING
019900                     "* " DELIMITED BY SIZE                       0074    
020000                     LK-CV-ORG-NOME (1:WRK-NOME-TAM)
020100                         DELIMITED BY SIZE
020200                     " te invita a jugar - Nivel similar, a "
020300                         DELIMITED BY SIZE
020400                     WRK-DIST-EDITADA-X (WRK-DIST-POSICAO:)
020500                         DELIMITED BY SIZE
020600                     "km" DELIMITED BY SIZE
020700                     INTO LK-CV-MENSAGEM
020800                 END-STRING
020900             ELSE
021000                 STRING
021100                     "* " DELIMITED BY SIZE                       0074    
021200                     LK-CV-ORG-NOME (1:WRK-NOME-TAM)
021300                         DELIMITED BY SIZE
021400                     " organiza un partido de tu nivel y tu zona"
021500                         DELIMITED BY SIZE
021600                     INTO LK-CV-MENSAGEM
021700                 END-STRING
021800             END-IF
021900
022000         ELSE
022100             IF LK-CV-SCORE GREATER 0.70
022200                 STRING
022300                     "* " DELIMITED BY SIZE                       0074    
022400                     LK-CV-ORG-NOME (1:WRK-NOME-TAM)
022500                         DELIMITED BY SIZE
022600                     " organiza partido en " DELIMITED BY SIZE
022700                     LK-CV-ZONA (1:WRK-ZONA-TAM)
022800                         DELIMITED BY SIZE
022900                     " - " DELIMITED BY SIZE
023000                     WRK-DIST-EDITADA-X (WRK-DIST-POSICAO:)
023100                         DELIMITED BY SIZE
023200                     "km" DELIMITED BY SIZE
023300                     INTO LK-CV-MENSAGEM
023400                 END-STRING
023500             ELSE
023600                 IF LK-CV-ORG-E-MASCULINO
023700                     MOVE "jugador  " TO WRK-TEXTO-NOUN
023800                 ELSE
023900                     MOVE "jugadora " TO WRK-TEXTO-NOUN
024000                 END-IF
024100
024200                 STRING
024300                     LK-CV-ORG-NOME (1:WRK-NOME-TAM)
024400                         DELIMITED BY SIZE
024500                     " busca " DELIMITED BY SIZE
024600                     WRK-TEXTO-NOUN DELIMITED BY SPACE
024700                     " - " DELIMITED BY SIZE
024800                     LK-CV-ZONA (1:WRK-ZONA-TAM)
024900                         DELIMITED BY SIZE
025000                     " " DELIMITED BY SIZE
025100                     LK-CV-HORARIO DELIMITED BY SIZE
025200                     "hs" DELIMITED BY SIZE
025300                     INTO LK-CV-MENSAGEM
025400                 END-STRING
025500             END-IF
025600         END-IF.
025700
025800 1300-GERAR-MENSAGEM-FIM.                 EXIT.
025900*-----------------------------------------------------------------*
026000 1900-REDUZIR-TAMANHO                    SECTION.
026100*-----------------------------------------------------------------*
026200         SUBTRACT 1 FROM WRK-TEXTO-TAM.
026300
026400 1900-REDUZIR-TAMANHO-FIM.                EXIT.
026500*-----------------------------------------------------------------*

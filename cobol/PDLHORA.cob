000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLHORA.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           21 / 08 / 1987.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLHORA
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 21 / 08 / 1987
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: SUBROTINA DE CALCULO DE SOBREPOSICAO DE
001800*                  HORARIOS (HH:MM), USADA PELO PDLSCORE PARA
001900*                  O FATOR DE DISPONIBILIDADE. RECEBE DUAS
002000*                  LISTAS DE ATE 3 JANELAS CADA E A DURACAO
002100*                  EXIGIDA, DEVOLVE UM INDICE DE 0 A 1.
002200*-----------------------------------------------------------------*
002300*    ARQUIVOS.... : NENHUM - SUBROTINA PURA, SEM I/O
002400*-----------------------------------------------------------------*
002500*    MODULOS..... : CHAMADO POR PDLSCORE
002600*-----------------------------------------------------------------*
002700*                            ALTERACOES
002800*-----------------------------------------------------------------*
002900*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
003000*    OBJETIVO...: CRIACAO DA SUBROTINA, DESMEMBRADA DO CALCULO
003100*                 DE PONTUACAO PARA SER REAPROVEITADA NO FUTURO
003200*                 RELATORIO DE OCUPACAO DE QUADRAS.
003300*-----------------------------------------------------------------*
003400*    PROGRAMADOR: M.H.MEDEIROS   DATA: 30/03/1995  CHAMADO: 0081
003500*    OBJETIVO...: INCLUIDO O MODO "PARTIDA" (LK-HORA-MODO = "P"),
003600*                 EM QUE O SEGUNDO HORARIO E TRATADO COMO PONTO
003700*                 UNICO (INICIO = FIM) - A AREA DE PAREAMENTO
003800*                 PEDIU QUE O CALCULO FOSSE FEITO ASSIM MESMO
003900*                 SABENDO QUE O RESULTADO FICA SEMPRE BAIXO;
004000*                 NAO MEXER SEM AUTORIZACAO DELES.
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
004300*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
004400*                 SEM MUDANCA DE LOGICA.
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 06/05/2019  CHAMADO: 0318
004700*    OBJETIVO...: INCLUIDO O BLOCO DE DEPURACAO (UPSI-0) QUE
004800*                 MOSTRA O MELHOR MINUTO/INDICE DE SOBREPOSICAO
004900*                 ACHADO, PARA CONFERENCIA MANUAL EM CAMPO.
005000*-----------------------------------------------------------------*
005100*    PROGRAMADOR: M.H.MEDEIROS   DATA: 02/08/2024  CHAMADO: 0363
005200*    OBJETIVO...: LK-HORA-INDICE SO TINHA 3 CASAS E RECEBIA O
005300*                 WRK-MELHOR-INDICE (4 CASAS) POR MOVE SIMPLES,
005400*                 TRUNCANDO A 4A CASA EM VEZ DE ARREDONDAR - TROCADO
005500*                 PARA COMPUTE ... ROUNDED, A PEDIDO DO SUPORTE.
005600*-----------------------------------------------------------------*
005700*=================================================================*
005800 ENVIRONMENT                             DIVISION.
005900*=================================================================*
006000 CONFIGURATION                           SECTION.
006100*-----------------------------------------------------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
006500     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
006600                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
006700*=================================================================*
006800 DATA                                    DIVISION.
006900*=================================================================*
007000 WORKING-STORAGE                         SECTION.
007100*-----------------------------------------------------------------*
007200 01  FILLER                      PIC X(050)          VALUE
007300         "***** INICIO DA WORKING - PDLHORA *****".
007400*-----------------------------------------------------------------*
007500*    AREA DE CONVERSAO HH:MM -> MINUTOS DESDE A MEIA-NOITE
007600*-----------------------------------------------------------------*
007700 01  WRK-AREA-MINUTOS.
007800     05 WRK-HHMM-ENTRADA         PIC X(005).
007900     05 WRK-HHMM-R REDEFINES WRK-HHMM-ENTRADA.
008000         10 WRK-HHMM-HORA        PIC 9(002).
008100         10 FILLER               PIC X(001).
008200         10 WRK-HHMM-MINUTO      PIC 9(002).
008300     05 WRK-MINUTOS-RESULTADO    PIC 9(004)         COMP.
008400     05 FILLER                   PIC X(010)          VALUE SPACES.
008500*-----------------------------------------------------------------*
008600*    AREA DO PAR DE JANELAS EM COMPARACAO E DO MELHOR RESULTADO
008700*-----------------------------------------------------------------*
008800 01  WRK-AREA-SOBREPOSICAO.
008900     05 WRK-INICIO-A             PIC 9(004)         COMP.
009000     05 WRK-FIM-A                PIC 9(004)         COMP.
009100     05 WRK-INICIO-B             PIC 9(004)         COMP.
009200     05 WRK-FIM-B                PIC 9(004)         COMP.
009300     05 WRK-MAIOR-INICIO         PIC 9(004)         COMP.
009400     05 WRK-MENOR-FIM            PIC 9(004)         COMP.
009500     05 WRK-MINUTOS-SOBREPOR     PIC S9(004)        COMP.
009600     05 WRK-MELHOR-MINUTOS       PIC 9(004)         COMP.
009700     05 WRK-INDICE-PARCIAL       PIC 9(001)V9(004) COMP-3.
009800     05 WRK-MELHOR-INDICE        PIC 9(001)V9(004) COMP-3.
009900     05 FILLER                   PIC X(010)          VALUE SPACES.
010000*-----------------------------------------------------------------*
010100*    CONTADORES DE VARREDURA DAS DUAS LISTAS (ATE 3 X 3 PARES)
010200*-----------------------------------------------------------------*
010300 01  WRK-CONTADORES-VARREDURA.
010400     05 WRK-IX-LISTA-A           PIC 9(002)         COMP.
010500     05 WRK-IX-LISTA-B           PIC 9(002)         COMP.
010600     05 FILLER                   PIC X(010)          VALUE SPACES.
010700*-----------------------------------------------------------------*
010800*    AREA DE CONFERENCIA DO MELHOR PAR DE JANELAS, USADA SO
010900*    QUANDO O UPSI-0 DE DEPURACAO ESTA LIGADO. REDEFINIDA COMO
011000*    PAR DE EDITADOS PARA O DISPLAY FICAR LEGIVEL NO SPOOL.
011100*-----------------------------------------------------------------*
011200 01  WRK-AREA-DEPURACAO.
011300     05 WRK-DEP-MINUTOS         PIC 9(004)          COMP.
011400     05 WRK-DEP-MINUTOS-R REDEFINES WRK-DEP-MINUTOS.
011500         10 WRK-DEP-MIN-ALTO    PIC 99.
011600         10 WRK-DEP-MIN-BAIXO   PIC 99.
011700     05 WRK-DEP-INDICE          PIC 9(001)V9(003)   COMP-3.
011800     05 WRK-DEP-INDICE-R REDEFINES WRK-DEP-INDICE.
011900         10 WRK-DEP-IND-INTEIRO PIC 9.
012000         10 WRK-DEP-IND-DECIMAL PIC 999.
012100     05 FILLER                   PIC X(010)          VALUE SPACES.
012200*-----------------------------------------------------------------*
012300 01  FILLER                      PIC X(050)          VALUE
012400         "***** FIM DA WORKING - PDLHORA *****".
012500*-----------------------------------------------------------------*
012600 LINKAGE                                 SECTION.
012700*-----------------------------------------------------------------*
012800*    LISTA-A = DISPONIBILIDADE DO JOGADOR, LISTA-B = DISPONIBILI-
012900*    DADE DO SEGUNDO LADO (OUTRO JOGADOR OU, NO MODO "PARTIDA",
013000*    O HORARIO DO PEDIDO REPETIDO EM INICIO E FIM).
013100*-----------------------------------------------------------------*
013200 01  LK-HORA-PARAMETROS.
013300     05 LK-HORA-MODO             PIC X(001).
013400         88 LK-HORA-MODO-PARTIDA       VALUE "P".
013500         88 LK-HORA-MODO-GERAL         VALUE "G".
013600     05 LK-HORA-QT-A             PIC 9(001).
013700     05 LK-HORA-LISTA-A OCCURS 3 TIMES.
013800         10 LK-HORA-A-INICIO     PIC X(005).
013900         10 LK-HORA-A-FIM        PIC X(005).
014000     05 LK-HORA-QT-B             PIC 9(001).
014100     05 LK-HORA-LISTA-B OCCURS 3 TIMES.
014200         10 LK-HORA-B-INICIO     PIC X(005).
014300         10 LK-HORA-B-FIM        PIC X(005).
014400     05 LK-HORA-REQUERIDO        PIC 9(003).
014500     05 LK-HORA-INDICE           PIC 9(001)V9(003).
014600     05 FILLER                   PIC X(005)          VALUE SPACES.
014700*=================================================================*
014800 PROCEDURE                               DIVISION
014900             USING LK-HORA-PARAMETROS.
015000*=================================================================*
015100 0000-PRINCIPAL.
015200
015300         PERFORM 1000-CALC-SOBREPOSICAO.
015400
015500         IF MODO-DEBUG-LIGADO
015600             MOVE WRK-MELHOR-MINUTOS TO WRK-DEP-MINUTOS
015700             MOVE LK-HORA-INDICE     TO WRK-DEP-INDICE
015800             DISPLAY "PDLHORA DEPURA - MELHOR MINUTOS "
015900                 WRK-DEP-MIN-ALTO WRK-DEP-MIN-BAIXO
016000                 " INDICE " WRK-DEP-IND-INTEIRO "."
016100                 WRK-DEP-IND-DECIMAL
016200         END-IF.
016300         GOBACK.
016400
016500 0000-PRINCIPAL-FIM.                     EXIT.
016600*-----------------------------------------------------------------*
016700 1000-CALC-SOBREPOSICAO                  SECTION.
016800*-----------------------------------------------------------------*
016900*    SE QUALQUER DAS DUAS LISTAS VIER VAZIA (QTD = 0), O INDICE
017000*    E 0,5 (JOGADOR SEM DISPONIBILIDADE CADASTRADA NAO PODE SER
017100*    DESCARTADO DE CARA - FICA NO MEIO DO CAMINHO). SENAO, VARRE
017200*    TODOS OS PARES E FICA COM O MAIOR INDICE ENCONTRADO.
017300*
017400*    ATENCAO - MODO "PARTIDA": A LISTA-B VEM SEMPRE COM 1 JANELA
017500*    ONDE INICIO = FIM (O HORARIO DO PEDIDO), ENTAO A INTERSECAO
017600*    COM QUALQUER JANELA DO JOGADOR DA SEMPRE 0 MINUTO DE SOBRA -
017700*    O INDICE SO DA DIFERENTE DE 0 QUANDO A LISTA-A TAMBEM VEM
017800*    VAZIA. ISSO JA FOI CONFERIDO COM A AREA DE PAREAMENTO (VIDE
017900*    ALTERACAO DE 30/03/1995) E NAO E DEFEITO - NAO CORRIGIR.     0081    
018000*-----------------------------------------------------------------*
018100         MOVE ZERO TO WRK-MELHOR-INDICE.
018200         MOVE ZERO TO WRK-MELHOR-MINUTOS.
018300
018400         IF LK-HORA-QT-A EQUAL ZERO OR LK-HORA-QT-B EQUAL ZERO
018500             MOVE 0.5 TO LK-HORA-INDICE
018600         ELSE
018700             PERFORM 1100-VARRER-LISTA-A
018800                 VARYING WRK-IX-LISTA-A FROM 1 BY 1
018900                 UNTIL WRK-IX-LISTA-A GREATER LK-HORA-QT-A
019000             COMPUTE LK-HORA-INDICE ROUNDED = WRK-MELHOR-INDICE
019100         END-IF.
019200
019300 1000-CALC-SOBREPOSICAO-FIM.              EXIT.
019400*-----------------------------------------------------------------*
019500 1100-VARRER-LISTA-A                     SECTION.
019600*-----------------------------------------------------------------*
019700         PERFORM 1110-VARRER-LISTA-B
019800             VARYING WRK-IX-LISTA-B FROM 1 BY 1
019900             UNTIL WRK-IX-LISTA-B GREATER LK-HORA-QT-B.
020000
020100 1100-VARRER-LISTA-A-FIM.                 EXIT.
020200*-----------------------------------------------------------------*
020300 1110-VARRER-LISTA-B                     SECTION.
020400*-----------------------------------------------------------------*
020500         MOVE LK-HORA-A-INICIO (WRK-IX-LISTA-A)
020600             TO WRK-HHMM-ENTRADA.
020700         PERFORM 1200-HHMM-PARA-MINUTOS.
020800         MOVE WRK-MINUTOS-RESULTADO TO WRK-INICIO-A.
020900
021000         MOVE LK-HORA-A-FIM (WRK-IX-LISTA-A)
021100             TO WRK-HHMM-ENTRADA.
021200         PERFORM 1200-HHMM-PARA-MINUTOS.
021300         MOVE WRK-MINUTOS-RESULTADO TO WRK-FIM-A.
021400
021500         MOVE LK-HORA-B-INICIO (WRK-IX-LISTA-B)
021600             TO WRK-HHMM-ENTRADA.
021700         PERFORM 1200-HHMM-PARA-MINUTOS.
021800         MOVE WRK-MINUTOS-RESULTADO TO WRK-INICIO-B.
021900
022000         MOVE LK-HORA-B-FIM (WRK-IX-LISTA-B)
022100             TO WRK-HHMM-ENTRADA.
022200         PERFORM 1200-HHMM-PARA-MINUTOS.
022300         MOVE WRK-MINUTOS-RESULTADO TO WRK-FIM-B.
022400
022500*-----------------------------------------------------------------*
022600*    DUAS JANELAS SE CRUZAM QUANDO NAO (FIM-A <= INICIO-B OU
022700*    FIM-B <= INICIO-A). MINUTOS DE SOBRA = MENOR(FIM) - MAIOR
022800*    (INICIO), NUNCA NEGATIVO.
022900*-----------------------------------------------------------------*
023000         IF WRK-FIM-A GREATER WRK-INICIO-B AND
023100            WRK-FIM-B GREATER WRK-INICIO-A
023200
023300             IF WRK-INICIO-A GREATER WRK-INICIO-B
023400                 MOVE WRK-INICIO-A TO WRK-MAIOR-INICIO
023500             ELSE
023600                 MOVE WRK-INICIO-B TO WRK-MAIOR-INICIO
023700             END-IF
023800
023900             IF WRK-FIM-A LESS WRK-FIM-B
024000                 MOVE WRK-FIM-A TO WRK-MENOR-FIM
024100             ELSE
024200                 MOVE WRK-FIM-B TO WRK-MENOR-FIM
024300             END-IF
024400
024500             SUBTRACT WRK-MAIOR-INICIO FROM WRK-MENOR-FIM
024600                 GIVING WRK-MINUTOS-SOBREPOR
024700
024800             IF WRK-MINUTOS-SOBREPOR LESS ZERO
024900                 MOVE ZERO TO WRK-MINUTOS-SOBREPOR
025000             END-IF
025100
025200             IF WRK-MINUTOS-SOBREPOR GREATER WRK-MELHOR-MINUTOS
025300                 MOVE WRK-MINUTOS-SOBREPOR TO WRK-MELHOR-MINUTOS
025400
025500                 COMPUTE WRK-INDICE-PARCIAL ROUNDED =
025600                     WRK-MINUTOS-SOBREPOR / LK-HORA-REQUERIDO
025700
025800                 IF WRK-INDICE-PARCIAL GREATER 1
025900                     MOVE 1 TO WRK-MELHOR-INDICE
026000                 ELSE
026100                     MOVE WRK-INDICE-PARCIAL TO WRK-MELHOR-INDICE
026200                 END-IF
026300             END-IF
026400         END-IF.
026500
026600 1110-VARRER-LISTA-B-FIM.                 EXIT.
026700*-----------------------------------------------------------------*
026800 1200-HHMM-PARA-MINUTOS                  SECTION.
026900*-----------------------------------------------------------------*
027000         COMPUTE WRK-MINUTOS-RESULTADO =
027100             ( WRK-HHMM-HORA * 60 ) + WRK-HHMM-MINUTO.
027200
027300 1200-HHMM-PARA-MINUTOS-FIM.              EXIT.
027400*-----------------------------------------------------------------*

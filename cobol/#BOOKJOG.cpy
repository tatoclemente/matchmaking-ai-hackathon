000100*=================================================================*
000200*    BOOK........: #BOOKJOG
000300*    PROGRAMADOR.: MATHEUS H. MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 08 / 1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO MESTRE DE JOGADORES (JOGADOR),
000900*                  LIDO EM SEQUENCIA PELO PROGRAMA PDLCAND E
001000*                  CARREGADO EM TABELA PARA BUSCA BINARIA.
001100*                  LRECL = 150 POSICOES.
001200*-----------------------------------------------------------------*
001300*                            ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 02/02/1988  CHAMADO: 0017
001600*    OBJETIVO...: INCLUIR POSICAO DE QUADRA (DRIVE / REVES) NO
001700*                 LAYOUT, A PEDIDO DA AREA DE PAREAMENTO.
001800*-----------------------------------------------------------------*
001900*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
002000*    OBJETIVO...: INCLUIR AS 3 JANELAS DE DISPONIBILIDADE E A
002100*                 TAXA DE ACEITE DE CONVITES.
002200*-----------------------------------------------------------------*
002300*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
002400*    OBJETIVO...: VIRADA DO SECULO - REVISADA A FAIXA DE
002500*                 JOG-DIAS-INATIVO PARA 3 DIGITOS (ERA 2).
002600*-----------------------------------------------------------------*
002700*    PROGRAMADOR: M.H.MEDEIROS   DATA: 09/10/2023  CHAMADO: 0351
002800*    OBJETIVO...: JOG-ID PASSOU A ACEITAR 12 POSICOES (ERA 8) -
002900*                 NOVO PADRAO DE CHAVE DO CADASTRO DE JOGADORES.
003000*-----------------------------------------------------------------*
003100 01  REG-JOGADOR.
003200     05 JOG-ID                   PIC X(012).
003300     05 JOG-NOME                 PIC X(030).
003400     05 JOG-ELO                  PIC 9(004).
003500     05 JOG-IDADE                PIC 9(002).
003600     05 JOG-GENERO               PIC X(006).
003700         88 JOG-E-MASCULINO             VALUE "MALE  ".
003800         88 JOG-E-FEMININO              VALUE "FEMALE".
003900     05 JOG-CATEGORIA            PIC X(007).
004000         88 JOG-CAT-NONA                VALUE "NINTH  ".
004100         88 JOG-CAT-OITAVA              VALUE "EIGHTH ".
004200         88 JOG-CAT-SETIMA              VALUE "SEVENTH".
004300         88 JOG-CAT-SEXTA               VALUE "SIXTH  ".
004400         88 JOG-CAT-QUINTA              VALUE "FIFTH  ".
004500         88 JOG-CAT-QUARTA              VALUE "FOURTH ".
004600         88 JOG-CAT-TERCEIRA            VALUE "THIRD  ".
004700         88 JOG-CAT-SEGUNDA             VALUE "SECOND ".
004800         88 JOG-CAT-PRIMEIRA            VALUE "FIRST  ".
004900     05 JOG-POS-DRIVE             PIC X(001).                     0017    
005000         88 JOG-JOGA-DRIVE              VALUE "Y".
005100     05 JOG-POS-REVES             PIC X(001).                     0017    
005200         88 JOG-JOGA-REVES              VALUE "Y".
005300*-----------------------------------------------------------------*
005400*    COORDENADAS DO JOGADOR (LAT/LON, 6 CASAS DECIMAIS)
005500*-----------------------------------------------------------------*
005600     05 JOG-LATITUDE              PIC S9(003)V9(006).
005700*-----------------------------------------------------------------*
005800*    REDEFINE DAS COORDENADAS EM GRAUS / FRACAO DE GRAU, USADO
005900*    PELA ROTINA DE CALCULO DE DISTANCIA (PDLGEO) NA CONVERSAO
006000*    PARA RADIANOS - EVITA REFAZER O PARSE NUMERICO A CADA PAR.
006100*-----------------------------------------------------------------*
006200     05 JOG-COORD-R REDEFINES JOG-LATITUDE.
006300         10 JOG-LAT-SINAL         PIC S9(001).
006400         10 JOG-LAT-GRAUS         PIC 9(002).
006500         10 JOG-LAT-FRACAO        PIC 9(006).
006600     05 JOG-LONGITUDE             PIC S9(003)V9(006).
006700     05 JOG-LON-R REDEFINES JOG-LONGITUDE.
006800         10 JOG-LON-SINAL         PIC S9(001).
006900         10 JOG-LON-GRAUS         PIC 9(002).
007000         10 JOG-LON-FRACAO        PIC 9(006).
007100     05 JOG-ZONA                  PIC X(020).
007200*-----------------------------------------------------------------*
007300*    DISPONIBILIDADE SEMANAL - ATE 3 JANELAS HH:MM-HH:MM
007400*-----------------------------------------------------------------*
007500     05 JOG-DISPONIBILIDADE.                                      0033    
007600         10 JOG-QTD-DISPONIB      PIC 9(001).
007700         10 JOG-DISPONIB OCCURS 3 TIMES                           0033    
007800                          INDEXED BY IX-JOG-DISP.
007900             15 JOG-DISP-INICIO   PIC X(005).
008000             15 JOG-DISP-FIM      PIC X(005).
008100     05 JOG-DISPONIB-FLAT REDEFINES JOG-DISPONIBILIDADE           0033    
008200                           PIC X(031).
008300*-----------------------------------------------------------------*
008400     05 JOG-TAXA-ACEITE           PIC V9(003).                    0033    
008500     05 JOG-DIAS-INATIVO          PIC 9(003).                     0108    
008600     05 FILLER                    PIC X(012).

000100*=================================================================*
000200 IDENTIFICATION                          DIVISION.
000300*=================================================================*
000400 PROGRAM-ID.                             PDLGEO.
000500 AUTHOR.                                 MATHEUS H. MEDEIROS.
000600 INSTALLATION.                           FOURSYS - NUCLEO PADEL.
000700 DATE-WRITTEN.                           14 / 08 / 1987.
000800 DATE-COMPILED.
000900 SECURITY.                               USO INTERNO FOURSYS.
001000*-----------------------------------------------------------------*
001100*    PROGRAMA....: PDLGEO
001200*    PROGRAMADOR.: MATHEUS H. MEDEIROS
001300*    ANALISTA....: IVAN SANCHES
001400*    CONSULTORIA.: FOURSYS
001500*    DATA........: 14 / 08 / 1987
001600*-----------------------------------------------------------------*
001700*    OBJETIVO....: SUBROTINA DE CALCULO DE DISTANCIA ENTRE DOIS
001800*                  PONTOS (LATITUDE/LONGITUDE) PELA FORMULA DO
001900*                  GRANDE CIRCULO (HAVERSINE), CHAMADA PELO
002000*                  PDLSCORE PARA O FATOR DE PROXIMIDADE.
002100*                  O DIALETO DO SITE NAO TEM SEN/COS/RAIZ -
002200*                  AS TRES SAO CALCULADAS AQUI POR SERIE DE
002300*                  MACLAURIN E POR NEWTON-RAPHSON.
002400*-----------------------------------------------------------------*
002500*    ARQUIVOS.... : NENHUM - SUBROTINA PURA, SEM I/O
002600*-----------------------------------------------------------------*
002700*    MODULOS..... : CHAMADO POR PDLSCORE
002800*-----------------------------------------------------------------*
002900*                            ALTERACOES
003000*-----------------------------------------------------------------*
003100*    PROGRAMADOR: M.H.MEDEIROS   DATA: 20/11/1990  CHAMADO: 0033
003200*    OBJETIVO...: CRIACAO DA SUBROTINA - ANTES O CALCULO ERA
003300*                 FEITO EM LINHA DENTRO DO PROGRAMA QUE PONTUA,
003400*                 MAS DUPLICAVA CODIGO COM O RELATORIO DE ZONAS.
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 11/07/1996  CHAMADO: 0089
003700*    OBJETIVO...: SERIE DE SENO/COSSENO AMPLIADA PARA 4 TERMOS
003800*                 (ERA 3) - DIFERENCA NOTADA EM PARTIDAS COM
003900*                 JOGADOR E QUADRA EM ZONAS MUITO DISTANTES.
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
004200*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
004300*                 SEM MUDANCA DE LOGICA.
004400*-----------------------------------------------------------------*
004500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 06/05/2019  CHAMADO: 0318
004600*    OBJETIVO...: INCLUIDO O BLOCO DE DEPURACAO (UPSI-0) QUE
004700*                 MOSTRA LATITUDE/LONGITUDE DO PRIMEIRO PONTO EM
004800*                 GRAUS/FRACAO PARA CONFERENCIA MANUAL EM CAMPO.
004900*-----------------------------------------------------------------*
005000*=================================================================*
005100 ENVIRONMENT                             DIVISION.
005200*=================================================================*
005300 CONFIGURATION                           SECTION.
005400*-----------------------------------------------------------------*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASSE-NUMERICA   IS "0" THRU "9"
005800     SWITCH-0 IS UPSI-0      ON STATUS IS MODO-DEBUG-LIGADO
005900                             OFF STATUS IS MODO-DEBUG-DESLIGADO.
006000*=================================================================*
006100 DATA                                    DIVISION.
006200*=================================================================*
006300 WORKING-STORAGE                         SECTION.
006400*-----------------------------------------------------------------*
006500 01  FILLER                      PIC X(050)          VALUE
006600         "***** INICIO DA WORKING - PDLGEO *****".
006700*-----------------------------------------------------------------*
006800*    CONSTANTES DA FORMULA DO GRANDE CIRCULO
006900*-----------------------------------------------------------------*
007000 01  WRK-CONSTANTES.
007100     05 WRK-RAIO-TERRA           PIC 9(005)V9(004) COMP-3 VALUE
007200         6371.0000.
007300     05 WRK-GRAUS-P-RADIANO      PIC 9(003)V9(009) COMP-3 VALUE
007400         57.295779513.
007500     05 FILLER                   PIC X(010)          VALUE SPACES.
007600*-----------------------------------------------------------------*
007700*    AREA DE TRABALHO DO HAVERSINE (COMP-3 DO INICIO AO FIM -
007800*    SEM ISSO A CADEIA DE MULTIPLICACOES ABAIXO ESTOURA ZONA).
007900*-----------------------------------------------------------------*
008000 01  WRK-HAVERSINE.
008100     05 WRK-LAT1-RAD             PIC S9(003)V9(009) COMP-3.
008200     05 WRK-LAT2-RAD             PIC S9(003)V9(009) COMP-3.
008300     05 WRK-LON1-RAD             PIC S9(003)V9(009) COMP-3.
008400     05 WRK-LON2-RAD             PIC S9(003)V9(009) COMP-3.
008500     05 WRK-DLAT                 PIC S9(003)V9(009) COMP-3.
008600     05 WRK-DLON                 PIC S9(003)V9(009) COMP-3.
008700     05 WRK-SEN-DLAT-2           PIC S9(003)V9(009) COMP-3.
008800     05 WRK-SEN-DLON-2           PIC S9(003)V9(009) COMP-3.
008900     05 WRK-COS-LAT1             PIC S9(003)V9(009) COMP-3.
009000     05 WRK-COS-LAT2             PIC S9(003)V9(009) COMP-3.
009100     05 WRK-VALOR-A              PIC S9(003)V9(009) COMP-3.
009200     05 WRK-VALOR-C              PIC S9(003)V9(009) COMP-3.
009300     05 FILLER                   PIC X(008)          VALUE SPACES.
009400*-----------------------------------------------------------------*
009500*    AREA DAS SERIES DE MACLAURIN (SENO/COSSENO) - REDEFINIDA
009600*    MAIS ABAIXO COMO PAR X/Y QUANDO A ROTINA ATIVA E O
009700*    ARCO-TANGENTE, PARA NAO ABRIR UM 01 NOVO A CADA ROTINA.
009800*-----------------------------------------------------------------*
009900 01  WRK-AREA-SERIE.
010000     05 WRK-SERIE-ENTRADA        PIC S9(003)V9(009) COMP-3.
010100     05 WRK-SERIE-RESULTADO      PIC S9(003)V9(009) COMP-3.
010200     05 FILLER                   PIC X(010)          VALUE SPACES.
010300 01  WRK-AREA-SERIE-R REDEFINES WRK-AREA-SERIE.
010400     05 WRK-ATAN-Y               PIC S9(003)V9(009) COMP-3.
010500     05 WRK-ATAN-X               PIC S9(003)V9(009) COMP-3.
010600     05 WRK-ATAN-RAZAO           PIC S9(003)V9(009) COMP-3.
010700     05 WRK-ATAN-RESULTADO       PIC S9(003)V9(009) COMP-3.
010800     05 FILLER                   PIC X(010)          VALUE SPACES.
010900*-----------------------------------------------------------------*
011000*    NEWTON-RAPHSON PARA RAIZ QUADRADA (USADO NO PASSO C DO
011100*    HAVERSINE, 6 ITERACOES FIXAS - CONVERGE BEM ANTES DISSO
011200*    PARA RADICANDOS ENTRE 0 E 1).
011300*-----------------------------------------------------------------*
011400 01  WRK-AREA-RAIZ.
011500     05 WRK-RAIZ-RADICANDO       PIC S9(003)V9(009) COMP-3.
011600     05 WRK-RAIZ-ESTIMATIVA      PIC S9(003)V9(009) COMP-3.
011700     05 WRK-RAIZ-CONTADOR        PIC 9(002)         COMP.
011800     05 FILLER                   PIC X(010)          VALUE SPACES.
011900*-----------------------------------------------------------------*
012000*    AREA DE CONFERENCIA DOS PONTOS RECEBIDOS (SINAL/GRAUS/
012100*    FRACAO), USADA SO QUANDO O UPSI-0 DE DEPURACAO ESTA LIGADO -
012200*    MESMO PARTIDO DE CAMPOS DO CADASTRO DE JOGADOR E PEDIDO.
012300*-----------------------------------------------------------------*
012400 01  WRK-PONTO-1-DEPURACAO.
012500     05 WRK-P1-LAT               PIC S9(003)V9(006).
012600     05 WRK-P1-LAT-R REDEFINES WRK-P1-LAT.
012700         10 WRK-P1-LAT-SINAL     PIC S9.
012800         10 WRK-P1-LAT-GRAUS     PIC 99.
012900         10 WRK-P1-LAT-FRACAO    PIC 999999.
013000     05 WRK-P1-LON               PIC S9(003)V9(006).
013100     05 WRK-P1-LON-R REDEFINES WRK-P1-LON.
013200         10 WRK-P1-LON-SINAL     PIC S9.
013300         10 WRK-P1-LON-GRAUS     PIC 99.
013400         10 WRK-P1-LON-FRACAO    PIC 999999.
013500     05 FILLER                   PIC X(010)          VALUE SPACES.
013600 01  FILLER                      PIC X(050)          VALUE
013700         "***** FIM DA WORKING - PDLGEO *****".
013800*-----------------------------------------------------------------*
013900 LINKAGE                                 SECTION.
014000*-----------------------------------------------------------------*
014100 01  LK-GEO-PARAMETROS.
014200     05 LK-GEO-LAT1              PIC S9(003)V9(006).
014300     05 LK-GEO-LON1              PIC S9(003)V9(006).
014400     05 LK-GEO-LAT2              PIC S9(003)V9(006).
014500     05 LK-GEO-LON2              PIC S9(003)V9(006).
014600     05 LK-GEO-DISTANCIA-KM      PIC 9(005)V9(004).
014700     05 FILLER                   PIC X(005)          VALUE SPACES.
014800*=================================================================*
014900 PROCEDURE                               DIVISION
015000             USING LK-GEO-PARAMETROS.
015100*=================================================================*
015200 0000-PRINCIPAL.
015300
015400         IF MODO-DEBUG-LIGADO
015500             MOVE LK-GEO-LAT1 TO WRK-P1-LAT
015600             MOVE LK-GEO-LON1 TO WRK-P1-LON
015700             DISPLAY "PDLGEO DEPURA PONTO 1 - LAT "
015800                 WRK-P1-LAT-SINAL WRK-P1-LAT-GRAUS "."
015900                 WRK-P1-LAT-FRACAO " LON "
016000                 WRK-P1-LON-SINAL WRK-P1-LON-GRAUS "."
016100                 WRK-P1-LON-FRACAO
016200         END-IF.
016300         PERFORM 1000-CALCULAR-DISTANCIA.
016400         GOBACK.
016500
016600 0000-PRINCIPAL-FIM.                     EXIT.
016700*-----------------------------------------------------------------*
016800 1000-CALCULAR-DISTANCIA                 SECTION.
016900*-----------------------------------------------------------------*
017000*    CONVERTE OS 4 GRAUS PARA RADIANOS, MONTA DLAT/DLON E
017100*    APLICA A = SEN2(DLAT/2) + COS(LAT1)*COS(LAT2)*SEN2(DLON/2)
017200*    E C = 2*ATAN2(RAIZ(A), RAIZ(1-A)), DIST = RAIO * C.
017300*-----------------------------------------------------------------*
017400         DIVIDE LK-GEO-LAT1 BY WRK-GRAUS-P-RADIANO
017500             GIVING WRK-LAT1-RAD.
017600         DIVIDE LK-GEO-LAT2 BY WRK-GRAUS-P-RADIANO
017700             GIVING WRK-LAT2-RAD.
017800         DIVIDE LK-GEO-LON1 BY WRK-GRAUS-P-RADIANO
017900             GIVING WRK-LON1-RAD.
018000         DIVIDE LK-GEO-LON2 BY WRK-GRAUS-P-RADIANO
018100             GIVING WRK-LON2-RAD.
018200
018300         SUBTRACT WRK-LAT1-RAD FROM WRK-LAT2-RAD
018400             GIVING WRK-DLAT.
018500         SUBTRACT WRK-LON1-RAD FROM WRK-LON2-RAD
018600             GIVING WRK-DLON.
018700
018800         DIVIDE WRK-DLAT BY 2 GIVING WRK-SERIE-ENTRADA.
018900         PERFORM 1100-SENO.
019000         MULTIPLY WRK-SERIE-RESULTADO BY WRK-SERIE-RESULTADO
019100             GIVING WRK-SEN-DLAT-2.
019200
019300         DIVIDE WRK-DLON BY 2 GIVING WRK-SERIE-ENTRADA.
019400         PERFORM 1100-SENO.
019500         MULTIPLY WRK-SERIE-RESULTADO BY WRK-SERIE-RESULTADO
019600             GIVING WRK-SEN-DLON-2.
019700
019800         MOVE WRK-LAT1-RAD TO WRK-SERIE-ENTRADA.
019900         PERFORM 1200-COSSENO.
020000         MOVE WRK-SERIE-RESULTADO TO WRK-COS-LAT1.
020100
020200         MOVE WRK-LAT2-RAD TO WRK-SERIE-ENTRADA.
020300         PERFORM 1200-COSSENO.
020400         MOVE WRK-SERIE-RESULTADO TO WRK-COS-LAT2.
020500
020600         COMPUTE WRK-VALOR-A ROUNDED =
020700             WRK-SEN-DLAT-2 +
020800             (WRK-COS-LAT1 * WRK-COS-LAT2 * WRK-SEN-DLON-2).
020900
021000         IF WRK-VALOR-A LESS THAN ZERO
021100             MOVE ZERO TO WRK-VALOR-A
021200         END-IF.
021300         IF WRK-VALOR-A GREATER THAN 1
021400             MOVE 1 TO WRK-VALOR-A
021500         END-IF.
021600
021700         MOVE WRK-VALOR-A TO WRK-RAIZ-RADICANDO.
021800         PERFORM 1300-RAIZ-QUADRADA.
021900         MOVE WRK-RAIZ-ESTIMATIVA TO WRK-ATAN-Y.
022000
022100         COMPUTE WRK-RAIZ-RADICANDO ROUNDED = 1 - WRK-VALOR-A.
022200         PERFORM 1300-RAIZ-QUADRADA.
022300         MOVE WRK-RAIZ-ESTIMATIVA TO WRK-ATAN-X.
022400
022500         PERFORM 1400-ARCO-TANGENTE-2.
022600         COMPUTE WRK-VALOR-C ROUNDED = 2 * WRK-ATAN-RESULTADO.
022700
022800         COMPUTE LK-GEO-DISTANCIA-KM ROUNDED =
022900             WRK-RAIO-TERRA * WRK-VALOR-C.
023000
023100 1000-CALCULAR-DISTANCIA-FIM.             EXIT.
023200*-----------------------------------------------------------------*
023300 1100-SENO                               SECTION.
023400*-----------------------------------------------------------------*
023500*    SEN(X) = X - X**3/6 + X**5/120 - X**7/5040 (4 TERMOS,        0089    
023600*    RADIANOS JA REDUZIDOS PELO PASSO ANTERIOR - O ERRO FICA
023700*    BEM ABAIXO DO CENTESIMO DE KM QUANDO ARREDONDA NO FINAL).
023800*-----------------------------------------------------------------*
023900         COMPUTE WRK-SERIE-RESULTADO ROUNDED =
024000             WRK-SERIE-ENTRADA
024100             - (WRK-SERIE-ENTRADA ** 3 / 6)
024200             + (WRK-SERIE-ENTRADA ** 5 / 120)
024300             - (WRK-SERIE-ENTRADA ** 7 / 5040).
024400
024500 1100-SENO-FIM.                           EXIT.
024600*-----------------------------------------------------------------*
024700 1200-COSSENO                            SECTION.
024800*-----------------------------------------------------------------*
024900*    COS(X) = 1 - X**2/2 + X**4/24 - X**6/720 (4 TERMOS)          0089    
025000*-----------------------------------------------------------------*
025100         COMPUTE WRK-SERIE-RESULTADO ROUNDED =
025200             1
025300             - (WRK-SERIE-ENTRADA ** 2 / 2)
025400             + (WRK-SERIE-ENTRADA ** 4 / 24)
025500             - (WRK-SERIE-ENTRADA ** 6 / 720).
025600
025700 1200-COSSENO-FIM.                        EXIT.
025800*-----------------------------------------------------------------*
025900 1300-RAIZ-QUADRADA                      SECTION.
026000*-----------------------------------------------------------------*
026100*    NEWTON-RAPHSON: E(N+1) = ( E(N) + RADICANDO/E(N) ) / 2.
026200*    PARTE DE UMA ESTIMATIVA INICIAL FIXA DE 0,5 (RADICANDO
026300*    SEMPRE ENTRE 0 E 1 NESTA ROTINA) E ITERA 6 VEZES.
026400*-----------------------------------------------------------------*
026500         IF WRK-RAIZ-RADICANDO EQUAL ZERO
026600             MOVE ZERO TO WRK-RAIZ-ESTIMATIVA
026700         ELSE
026800             MOVE 0.5 TO WRK-RAIZ-ESTIMATIVA
026900             PERFORM 1310-ITERAR-NEWTON
027000                 VARYING WRK-RAIZ-CONTADOR FROM 1 BY 1
027100                 UNTIL WRK-RAIZ-CONTADOR GREATER 6
027200         END-IF.
027300
027400 1300-RAIZ-QUADRADA-FIM.                  EXIT.
027500*-----------------------------------------------------------------*
027600 1310-ITERAR-NEWTON                      SECTION.
027700*-----------------------------------------------------------------*
027800         COMPUTE WRK-RAIZ-ESTIMATIVA ROUNDED =
027900             ( WRK-RAIZ-ESTIMATIVA +
028000               ( WRK-RAIZ-RADICANDO / WRK-RAIZ-ESTIMATIVA ) )
028100             / 2.
028200
028300 1310-ITERAR-NEWTON-FIM.                  EXIT.
028400*-----------------------------------------------------------------*
028500 1400-ARCO-TANGENTE-2                    SECTION.
028600*-----------------------------------------------------------------*
028700*    AQUI X E Y SAO SEMPRE RAIZES QUADRADAS (>= 0), ENTAO O
028800*    RESULTADO ESTA SEMPRE NO 1O QUADRANTE - NAO PRECISA DO
028900*    AJUSTE DE QUADRANTE DO ARCO-TANGENTE-2 COMPLETO.
029000*    APROXIMACAO RACIONAL: ATAN(Z) = Z / (1 + 0,28 * Z**2),
029100*    BOA PARA Z ENTRE 0 E 1; QUANDO Y > X, USA-SE A IDENTIDADE
029200*    ATAN(Z) = PI/2 - ATAN(1/Z).
029300*-----------------------------------------------------------------*
029400         IF WRK-ATAN-X EQUAL ZERO
029500             MOVE 1.570796327 TO WRK-ATAN-RESULTADO
029600         ELSE
029700             IF WRK-ATAN-Y GREATER WRK-ATAN-X
029800                 DIVIDE WRK-ATAN-X BY WRK-ATAN-Y
029900                     GIVING WRK-ATAN-RAZAO
030000                 PERFORM 1410-ATAN-RACIONAL
030100                 COMPUTE WRK-ATAN-RESULTADO ROUNDED =
030200                     1.570796327 - WRK-ATAN-RESULTADO
030300             ELSE
030400                 DIVIDE WRK-ATAN-Y BY WRK-ATAN-X
030500                     GIVING WRK-ATAN-RAZAO
030600                 PERFORM 1410-ATAN-RACIONAL
030700             END-IF
030800         END-IF.
030900
031000 1400-ARCO-TANGENTE-2-FIM.                EXIT.
031100*-----------------------------------------------------------------*
031200 1410-ATAN-RACIONAL                      SECTION.
031300*-----------------------------------------------------------------*
031400         COMPUTE WRK-ATAN-RESULTADO ROUNDED =
031500             WRK-ATAN-RAZAO /
031600             ( 1 + ( 0.28 * WRK-ATAN-RAZAO * WRK-ATAN-RAZAO ) ).
031700
031800 1410-ATAN-RACIONAL-FIM.                  EXIT.
031900*-----------------------------------------------------------------*

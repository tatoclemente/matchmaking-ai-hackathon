000100*=================================================================*
000200*    BOOK........: #BOOKSIM
000300*    PROGRAMADOR.: MATHEUS H. MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 08 / 1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: LAYOUT DO ARQUIVO DE SIMILARIDADE DE PERFIL
000900*                  (SIMILAR) - SUBSTITUTO BATCH DA BUSCA POR
001000*                  VETOR, JA ORDENADO POR PEDIDO E SIMILARIDADE
001100*                  DECRESCENTE, NO MAXIMO 50 LINHAS POR PEDIDO.
001200*                  LRECL = 030 POSICOES.
001300*-----------------------------------------------------------------*
001400*                            ALTERACOES
001500*-----------------------------------------------------------------*
001600*    PROGRAMADOR: M.H.MEDEIROS   DATA: 04/05/1992  CHAMADO: 0052
001700*    OBJETIVO...: AMPLIAR SIM-SIMILARIDADE DE 2 PARA 4 CASAS
001800*                 DECIMAIS, A PEDIDO DA AREA DE PAREAMENTO.
001900*-----------------------------------------------------------------*
002000*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
002100*    OBJETIVO...: VIRADA DO SECULO - REVISAO GERAL DE COMENTARIOS,
002200*                 SEM MUDANCA DE LAYOUT.
002300*-----------------------------------------------------------------*
002400*    PROGRAMADOR: M.H.MEDEIROS   DATA: 09/10/2023  CHAMADO: 0351
002500*    OBJETIVO...: SIM-PEDIDO-ID E SIM-JOGADOR-ID PASSAM A ACEITAR
002600*                 12 POSICOES (ERA 8), MESMO PADRAO DE CHAVE DO
002700*                 CADASTRO DE JOGADORES E PEDIDOS.
002800*-----------------------------------------------------------------*
002900 01  REG-SIMILAR.
003000     05 SIM-PEDIDO-ID             PIC X(012).
003100     05 SIM-JOGADOR-ID            PIC X(012).
003200     05 SIM-SIMILARIDADE          PIC V9(004).                    0052    
003300     05 SIM-SIMILARIDADE-R REDEFINES SIM-SIMILARIDADE.
003400         10 SIM-SIMIL-MILESIMO    PIC 9(002).
003500         10 SIM-SIMIL-DEZMIL      PIC 9(002).
003600     05 FILLER                    PIC X(002).

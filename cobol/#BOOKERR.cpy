000100*=================================================================*
000200*    BOOK........: #BOOKERR
000300*    PROGRAMADOR.: MATHEUS H. MEDEIROS
000400*    ANALISTA....: IVAN SANCHES
000500*    CONSULTORIA.: FOURSYS
000600*    DATA........: 14 / 08 / 1987
000700*-----------------------------------------------------------------*
000800*    OBJETIVO....: AREA DE TRABALHO PADRAO PARA TRATAMENTO DE
000900*                  ERRO DE ABERTURA / LEITURA / GRAVACAO / FECHA-
001000*                  MENTO DE ARQUIVO, COMUM A TODOS OS PROGRAMAS
001100*                  DO LOTE DE PAREAMENTO DE PARTIDAS (PDLxxx).
001200*-----------------------------------------------------------------*
001300*                            ALTERACOES
001400*-----------------------------------------------------------------*
001500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 03/03/1991  CHAMADO: 0041
001600*    OBJETIVO...: ACRESCENTAR A MSG WRK-NAO-ACHOU, USADA QUANDO
001700*                 O JOGADOR DO ARQUIVO DE SIMILARIDADE NAO
001800*                 EXISTE NO MESTRE DE JOGADORES.
001900*-----------------------------------------------------------------*
002000*    PROGRAMADOR: M.H.MEDEIROS   DATA: 19/01/1999  CHAMADO: 0108
002100*    OBJETIVO...: VIRADA DO SECULO - WRK-STATUS-ERRO PASSOU DE
002200*                 PIC 9(02) PARA PIC X(02), SEM IMPACTO NAS
002300*                 DATAS DO PROGRAMA (BOOK NAO GUARDA DATA).
002400*-----------------------------------------------------------------*
002500*    PROGRAMADOR: M.H.MEDEIROS   DATA: 06/05/2019  CHAMADO: 0318
002600*    OBJETIVO...: ACRESCENTADO 77-NIVEL WRK-QT-ERROS-ARQUIVO PARA
002700*                 CONTAR, EM CADA PROGRAMA QUE INCLUI ESTE BOOK, AS
002800*                 VEZES QUE 9999-TRATA-ERRO FOI ACIONADA NO RUN.
002900*-----------------------------------------------------------------*
003000 01  WRK-AREA-DE-ERRO.
003100     05 WRK-DESCRICAO-ERRO       PIC X(040)     VALUE SPACES.
003200     05 WRK-STATUS-ERRO          PIC X(002)     VALUE SPACES.     0108    
003300     05 WRK-AREA-ERRO            PIC X(020)     VALUE SPACES.
003400     05 WRK-ARQUIVO-ERRO         PIC X(010)     VALUE SPACES.
003500     05 FILLER                   PIC X(020)     VALUE SPACES.
003600*-----------------------------------------------------------------*
003700*    MENSAGENS PADRONIZADAS DE ERRO DE ARQUIVO
003800*-----------------------------------------------------------------*
003900 01  WRK-MENSAGENS-ERRO.
004000     05 WRK-ERRO-ABERTURA        PIC X(040)     VALUE
004100        "ERRO NA ABERTURA DO ARQUIVO".
004200     05 WRK-ERRO-LEITURA         PIC X(040)     VALUE
004300        "ERRO NA LEITURA DO ARQUIVO".
004400     05 WRK-ERRO-GRAVACAO        PIC X(040)     VALUE
004500        "ERRO NA GRAVACAO DO REGISTRO".
004600     05 WRK-ARQ-FECHADO          PIC X(040)     VALUE
004700        "ERRO NO FECHAMENTO DO ARQUIVO".
004800     05 WRK-VAZIO                PIC X(040)     VALUE
004900        "ARQUIVO DE ENTRADA VAZIO".
005000     05 WRK-NAO-ACHOU            PIC X(040)     VALUE             0041
005100        "JOGADOR NAO ENCONTRADO NO MESTRE - DEFAULT ASSUMIDO".
005200     05 FILLER                   PIC X(020)     VALUE SPACES.
005300*-----------------------------------------------------------------*
005400*    CONTADOR DE ACIONAMENTOS DE 9999-TRATA-ERRO NO RUN NO        0318    
005500*    CHAMADO 0318 - 77-NIVEL PORQUE E UM CONTADOR ISOLADO, SEM    0318    
005600*    GRUPO.                                                       0318    
005700 77  WRK-QT-ERROS-ARQUIVO        PIC 9(005)     COMP   VALUE ZERO.0318    
005800*-----------------------------------------------------------------*
